000100 IDENTIFICATION DIVISION.
000110*    IDENTIFICATION DIVISION FOLLOWS THE SHOP'S SIX-PARAGRAPH
000120*    HEADER, SAME ORDER ON EVERY PROGRAM THIS SHOP HAS EVER
000130*    SHIPPED.
000140 PROGRAM-ID. MovColDb.
000150*    PROGRAM-ID IS WHAT SHOWS ON THE RUN LOG AND THE JOB
000160*    ABEND DUMP HEADER - KEEP IT MATCHING THE JCL PGM= CARD.
000170 AUTHOR. R G MACALUSO.
000180*    AUTHOR OF RECORD FOR THE ORIGINAL 1987 WRITE-UP - NOT
000190*    NECESSARILY WHO TOUCHED IT LAST, SEE THE CHANGE LOG.
000200 INSTALLATION. NORTHGATE DATA SERVICES.
000210*    INSTALLATION IS THE SHOP'S STANDARD HEADER ENTRY, CARRIED
000220*    THE SAME ON EVERY PROGRAM IN THE CATALOG SUITE.
000230 DATE-WRITTEN. 03/16/1987.
000240*    DATE-WRITTEN IS THE ORIGINAL CAT-0101 WRITE-UP DATE -
000250*    NOT UPDATED BY LATER MAINTENANCE, SEE THE CHANGE LOG
000260*    FOR EVERYTHING SINCE.
000270 DATE-COMPILED.
000280*    LEFT BLANK ON PURPOSE - THE COMPILER STAMPS THIS AT
000290*    BUILD TIME; NO SENSE HAND-CARRYING A DATE THAT WILL
000300*    NEVER MATCH THE ACTUAL COMPILE.
000310 SECURITY. UNCLASSIFIED - INTERNAL CATALOG MAINTENANCE USE ONLY.
000320*    SAME SECURITY WORDING AS EVERY OTHER PROGRAM IN THE
000330*    CATALOG SUITE - THIS IS AN INTERNAL MAINTENANCE TOOL,
000340*    NEVER CUSTOMER-FACING.
000350*
000360************************************************************
000370*    CHANGE LOG.
000380*    ------------------------------------------------------
000390*    DATE       BY   REQUEST    DESCRIPTION.
000400*    ------------------------------------------------------
000410*    03/16/87   RGM  CAT-0101   Original write-up. Single
000420*                              stand-alone program to keep
000430*                              up the film catalog master
000440*                              the way the payroll maintenance
000450*                              jobs are kept up - one program,
000460*                              one store, run from a command
000470*                              tape built by the on-line system.
000480*    04/02/87   RGM  CAT-0101   Added the name index table so
000490*                              FIND BY NAME and MAX BY NAME do
000500*                              not have to walk the whole
000510*                              collection every time.
000520*    09/11/87   THK  CAT-0118   Added REMOVE LOWER KEY and
000530*                              REMOVE LOWER commands for the
000540*                              studio write-off runs.
000550*    02/05/88   RGM  CAT-0140   Added REPLACE IF GREATER for
000560*                              the catalog update feed - keeps
000570*                              the newer of two title records.
000580*    06/19/89   PLV  CAT-0177   Added FILTER BY NAME (substring,
000590*                              case folded) and FILTER BY GENRE.
000600*    01/08/90   RGM  CAT-0188   Added COLLECTION INFO command
000610*                              for the nightly control report.
000620*    07/23/91   THK  CAT-0209   Director and location fields
000630*                              widened per Legal - passport
000640*                              numbers were truncating.
000650*    03/14/92   PLV  CAT-0231   Added MAX BY NAME command for
000660*                              the "greatest title" bulletin.
000670*    11/02/93   JWS  CAT-0260   Rewrote the save-to-store logic
000680*                              to rewrite the whole file on
000690*                              every successful change instead
000700*                              of patching records in place -
000710*                              matches what the on-line side
000720*                              now expects to read back.
000730*    08/30/94   JWS  CAT-0272   Oscar count validation added -
000740*                              zero and negative counts were
000750*                              slipping through from the feed.
000760*    05/17/95   RGM  CAT-0288   Coordinate-X ceiling of 266.00
000770*                              enforced per the studio's
000780*                              mapping grid spec.
000790*    01/12/98   CBT  CAT-0314   Year 2000 remediation - creation
000800*                              date and collection-info time
000810*                              stamp widened to four-digit
000820*                              century; all date compares now
000830*                              go through the CCYY breakdown
000840*                              fields instead of the raw YY.
000850*    06/08/99   CBT  CAT-0314   Y2K follow-up - load pass re-
000860*                              verified against a century-
000870*                              rollover test deck, no further
000880*                              findings.
000890*    02/21/01   JWS  CAT-0340   Cleaned up the result-file
000900*                              message text to match the new
000910*                              on-line error-code table.
000920*    ------------------------------------------------------
000930************************************************************
000940*
000950 ENVIRONMENT DIVISION.
000960*    NO DECIMAL-POINT IS COMMA CLAUSE - THIS SHOP HAS ALWAYS
000970*    RUN US-STYLE NUMERIC EDITING, PERIOD FOR DECIMAL, COMMA
000980*    FOR THOUSANDS, SAME AS EVERY OTHER PROGRAM HERE.
000990 CONFIGURATION SECTION.
001000*    CONFIGURATION SECTION HOLDS ONLY THE ONE SYMBOLIC
001010*    CHARACTER THIS PROGRAM NEEDS - NO UPSI SWITCHES OR
001020*    CLASS CONDITIONS ARE CALLED FOR HERE.
001030 SPECIAL-NAMES.
001040     SYMBOLIC CHARACTERS banner-char IS 42.
001050*    USED BELOW TO MARK EACH FIELD OF A BOXED DISPLAY - SAME
001060*    IDIOM THE SHOP USES ON THE ON-LINE SIDE'S SCREEN PANELS,
001070*    CARRIED OVER HERE FOR THE BATCH SIDE'S CONSOLE DUMPS.
001080*
001090 INPUT-OUTPUT SECTION.
001100 FILE-CONTROL.
001110     SELECT OPTIONAL movie-store-file ASSIGN TO WS-MOVIE-STORE-NAME
001120*    OPTIONAL BECAUSE A BRAND NEW INSTALLATION HAS NO STORE
001130*    TAPE YET - THE LOAD PASS TREATS A MISSING FILE THE SAME
001140*    AS AN EMPTY ONE.
001150            ORGANIZATION IS LINE SEQUENTIAL
001160            FILE STATUS  IS fs-movie-store.
001170*
001180     SELECT OPTIONAL movie-cmd-file   ASSIGN TO WS-MOVIE-CMD-NAME
001190*    ALSO OPTIONAL, SAME REASONING - A RUN WITH NOTHING ON THE
001200*    COMMAND TAPE IS A VALID, IF POINTLESS, RUN.
001210            ORGANIZATION IS LINE SEQUENTIAL
001220            FILE STATUS  IS fs-movie-cmd.
001230*
001240     SELECT movie-rslt-file           ASSIGN TO WS-MOVIE-RSLT-NAME
001250            ORGANIZATION IS LINE SEQUENTIAL
001260            FILE STATUS  IS fs-movie-rslt.
001270*
001280 DATA DIVISION.
001290*    THREE FD'S FOLLOW, ONE PER FILE ON THE SELECT LIST ABOVE,
001300*    IN THE SAME ORDER - STORE, COMMAND, RESULT.
001310 FILE SECTION.
001320*
001330***************************************************************
001340*    THE CATALOG MASTER STORE. ONE LINE PER TITLE. REWRITTEN IN
001350*    FULL, IN CURRENT ID ORDER, EVERY TIME A COMMAND SUCCEEDS IN
001360*    CHANGING THE COLLECTION HELD IN WORKING STORAGE BELOW.
001370***************************************************************
001380 FD  movie-store-file
001390*    OPTIONAL, LINE SEQUENTIAL - NO BLOCKING FACTOR TO TUNE,
001400*    SAME AS THE REST OF THE SUITE SINCE THE MOVE OFF CARDS.
001410     LABEL RECORD IS STANDARD.
001420 01  f-movie-store-rec.
001430*    ID IS THE PRIMARY KEY ON THE TAPE AND IN THE TABLES BELOW -
001440*    ASSIGNED BY THIS PROGRAM, NEVER BY THE ON-LINE SIDE.
001450     05  f-ms-id                       PIC 9(09).
001460*    NAME IS THE ORDERING KEY FOR THE WHOLE CATALOG - SEE THE
001470*    NAME INDEX FURTHER DOWN. BLANK NAME NEVER REACHES THE
001480*    STORE BECAUSE VALIDATE-MOVIE REJECTS IT FIRST.
001490     05  f-ms-name                     PIC X(40).
001500     05  f-ms-coord-x                  PIC S9(03)V9(02).
001510*    S9(03)V9(02) MATCHES THE GRID'S TWO-DECIMAL PRECISION -
001520*    DO NOT WIDEN WITHOUT CHECKING THE 266.00 CEILING TEST IN
001530*    VALIDATE-MOVIE STILL LINES UP.
001540     05  f-ms-coord-y                  PIC S9(09).
001550*    COORD-X/COORD-Y ARE THE STUDIO'S BACK-LOT MAPPING GRID
001560*    POSITION FOR THE TITLE - CAT-0288 PUT THE 266.00 CEILING
001570*    ON COORD-X ONLY; COORD-Y IS NOT FENCED.
001580     05  f-ms-oscars-count             PIC 9(09).
001590*    OSCARS-COUNT IS UNSIGNED - CAT-0272 REJECTS ZERO, AND A
001600*    NEGATIVE COUNT CANNOT REACH AN UNSIGNED PIC IN THE FIRST
001610*    PLACE.
001620     05  f-ms-genre                    PIC X(08).
001630     05  f-ms-mpaa-rating              PIC X(05).
001640*    MPAA-RATING HOLDS "G", "PG_13" OR "R" ONLY - SEE
001650*    VALIDATE-MOVIE. THE UNDERSCORE IN "PG_13" IS THE FEED'S
001660*    OWN SPELLING, NOT OURS, AND IS NOT TO BE CHANGED.
001670     05  f-ms-creation-date            PIC 9(08).
001680*    CREATION-DATE IS CCYYMMDD AS OF CAT-0314 - SEE THE Y2K
001690*    ENTRIES IN THE CHANGE LOG ABOVE.
001700     05  f-ms-director.
001710*    DIRECTOR IS A GROUP, NOT A SIMPLE FIELD - BROKEN OUT
001720*    BELOW INTO NAME, BIRTHDAY, PASSPORT AND LOCATION.
001730         10  f-ms-dir-person-name          PIC X(40).
001740*    BIRTHDAY IS CARRIED CCYYMMDDHHMM - NEVER DISPLAYED, ONLY
001750*    PASSED THROUGH FROM THE FEED, SAME AS COORD-Y.
001760         10  f-ms-dir-birthday             PIC 9(12).
001770*    HAIR-COLOR IS A CLOSED LIST - SEE VALIDATE-DIRECTOR. NOT
001780*    THE KIND OF FIELD WORTH A FULL 88-LEVEL TABLE, BUT CLOSE.
001790         10  f-ms-dir-passport-id          PIC X(39).
001800         10  f-ms-dir-hair-color           PIC X(06).
001810         10  f-ms-dir-location.
001820             15  f-ms-loc-x                    PIC S9(09).
001830             15  f-ms-loc-y                    PIC S9(18).
001840             15  f-ms-loc-name                 PIC X(40).
001850*    LOC-NAME IS THE STUDIO LOT OR ON-LOCATION SITE NAME TIED
001860*    TO THE DIRECTOR BLOCK, NOT A SECOND TITLE FIELD.
001870     05  FILLER                        PIC X(10).
001880*
001890***************************************************************
001900*    THE INCOMING COMMAND TAPE. ONE RECORD PER REQUESTED
001910*    OPERATION, BUILT BY THE ON-LINE SIDE OF THE CATALOG SYSTEM.
001920***************************************************************
001930 FD  movie-cmd-file
001940*    LABEL RECORD IS STANDARD ON ALL THREE FILES - HOUSE
001950*    STANDARD SINCE THE PAYROLL SUITE, NEVER OMITTED.
001960     LABEL RECORD IS STANDARD.
001970 01  f-cmd-rec.
001980     05  f-cmd-code                    PIC X(20).
001990*    ONE OF THE ELEVEN COMMAND CODES BELOW DRIVES WHICH OF THE
002000*    SIX PARM-AREA REDEFINITIONS THAT FOLLOW IS THE RIGHT ONE
002010*    TO READ - SEE THE EVALUATE IN 220000-START-DISPATCH-
002020*    COMMAND.
002030         88  sw-cmd-insert                   VALUE "INSERT".
002040         88  sw-cmd-update                   VALUE "UPDATE".
002050         88  sw-cmd-remove                   VALUE "REMOVE".
002060         88  sw-cmd-remove-lower-key         VALUE "REMOVE-LOWER-KEY".
002070         88  sw-cmd-remove-lower             VALUE "REMOVE-LOWER".
002080         88  sw-cmd-replace-if-greater       VALUE "REPLACE-IF-GREATER".
002090         88  sw-cmd-filter-by-name           VALUE "FILTER-BY-NAME".
002100         88  sw-cmd-filter-by-genre          VALUE "FILTER-BY-GENRE".
002110         88  sw-cmd-max-by-name              VALUE "MAX-BY-NAME".
002120         88  sw-cmd-find-by-id               VALUE "FIND-BY-ID".
002130         88  sw-cmd-find-by-name             VALUE "FIND-BY-NAME".
002140         88  sw-cmd-show-all                 VALUE "SHOW-ALL".
002150         88  sw-cmd-collection-info          VALUE "COLLECTION-INFO".
002160     05  f-cmd-parm-area               PIC X(281).
002170*    281 BYTES IS SIZED TO THE WIDEST OF THE SIX REDEFINITIONS -
002180*    THE FULL MOVIE PARM BELOW. DO NOT SHRINK THIS WITHOUT
002190*    RECHECKING EVERY REDEFINE.
002200*    PARM-AREA ITSELF HOLDS NO FIELDS OF ITS OWN - IT EXISTS
002210*    ONLY SO THE SIX REDEFINITIONS BELOW HAVE SOMETHING TO
002220*    REDEFINE.
002230     05  f-cmd-parm-movie REDEFINES f-cmd-parm-area.
002240*    USED BY INSERT - EVERY FIELD THE ON-LINE SIDE CAPTURED
002250*    FOR A NEW TITLE EXCEPT ID AND CREATION-DATE, WHICH THIS
002260*    PROGRAM ASSIGNS ITSELF.
002270         10  f-cmp-name                    PIC X(40).
002280*    ALL SIX REDEFINITIONS SHARE THE SAME 281-BYTE AREA -
002290*    ONLY ONE OF THE SIX VIEWS IS EVER MEANINGFUL ON A GIVEN
002300*    RECORD, PICKED BY F-CMD-CODE.
002310         10  f-cmp-coord-x                 PIC S9(03)V9(02).
002320         10  f-cmp-coord-y                 PIC S9(09).
002330         10  f-cmp-oscars-count            PIC 9(09).
002340         10  f-cmp-genre                   PIC X(08).
002350         10  f-cmp-mpaa-rating             PIC X(05).
002360         10  f-cmp-director.
002370             15  f-cmp-dir-person-name         PIC X(40).
002380             15  f-cmp-dir-birthday            PIC 9(12).
002390             15  f-cmp-dir-passport-id         PIC X(39).
002400             15  f-cmp-dir-hair-color          PIC X(06).
002410             15  f-cmp-dir-location.
002420                 20  f-cmp-loc-x                   PIC S9(09).
002430                 20  f-cmp-loc-y                   PIC S9(18).
002440                 20  f-cmp-loc-name                PIC X(40).
002450         10  FILLER                        PIC X(41).
002460*    41 BYTES OF FILLER HERE PADS THE MOVIE-SHAPED VIEW OUT
002470*    TO THE FULL 281-BYTE PARM AREA - SEE THE FILLER NOTE
002480*    ON THE PARM-AREA ITSELF.
002490     05  f-cmd-parm-update REDEFINES f-cmd-parm-area.
002500*    USED BY UPDATE - CARRIES THE EXISTING ID SO THE RIGHT
002510*    TABLE ENTRY CAN BE LOCATED BEFORE THE FIELDS ARE REPLACED.
002520         10  f-cmu-id                      PIC 9(09).
002530         10  f-cmu-name                    PIC X(40).
002540         10  f-cmu-coord-x                 PIC S9(03)V9(02).
002550         10  f-cmu-coord-y                 PIC S9(09).
002560         10  f-cmu-oscars-count            PIC 9(09).
002570         10  f-cmu-genre                   PIC X(08).
002580         10  f-cmu-mpaa-rating             PIC X(05).
002590         10  f-cmu-director.
002600             15  f-cmu-dir-person-name         PIC X(40).
002610             15  f-cmu-dir-birthday            PIC 9(12).
002620             15  f-cmu-dir-passport-id         PIC X(39).
002630             15  f-cmu-dir-hair-color          PIC X(06).
002640             15  f-cmu-dir-location.
002650                 20  f-cmu-loc-x                   PIC S9(09).
002660                 20  f-cmu-loc-y                   PIC S9(18).
002670                 20  f-cmu-loc-name                PIC X(40).
002680         10  FILLER                        PIC X(32).
002690     05  f-cmd-parm-replace REDEFINES f-cmd-parm-area.
002700*    USED BY REPLACE-IF-GREATER - KEY-NAME IS THE LOOKUP NAME,
002710*    NAME IS THE CANDIDATE'S OWN NAME, WHICH MAY OR MAY NOT
002720*    MATCH (SEE CAT-0140).
002730         10  f-cmr-key-name                PIC X(40).
002740*    KEY-NAME IS COMPARED AGAINST THE NAME INDEX TO LOCATE THE
002750*    EXISTING ROW; IF THE CANDIDATE'S OWN NAME (BELOW) SORTS
002760*    LOWER, THE REPLACE IS REJECTED PER CAT-0140.
002770         10  f-cmr-name                    PIC X(40).
002780         10  f-cmr-coord-x                 PIC S9(03)V9(02).
002790         10  f-cmr-coord-y                 PIC S9(09).
002800         10  f-cmr-oscars-count            PIC 9(09).
002810         10  f-cmr-genre                   PIC X(08).
002820         10  f-cmr-mpaa-rating             PIC X(05).
002830         10  f-cmr-director.
002840             15  f-cmr-dir-person-name         PIC X(40).
002850             15  f-cmr-dir-birthday            PIC 9(12).
002860             15  f-cmr-dir-passport-id         PIC X(39).
002870             15  f-cmr-dir-hair-color          PIC X(06).
002880             15  f-cmr-dir-location.
002890                 20  f-cmr-loc-x                   PIC S9(09).
002900                 20  f-cmr-loc-y                   PIC S9(18).
002910                 20  f-cmr-loc-name                PIC X(40).
002920         10  FILLER                        PIC X(01).
002930     05  f-cmd-parm-id-only REDEFINES f-cmd-parm-area.
002940*    USED BY FIND-BY-ID, UPDATE'S LOOKUP STEP, AND REMOVE.
002950         10  f-cmi-id                      PIC 9(09).
002960*    ID-ONLY IS THE SMALLEST OF THE SIX VIEWS - NINE BYTES OF
002970*    REAL DATA AND 272 BYTES OF FILLER.
002980         10  FILLER                        PIC X(272).
002990     05  f-cmd-parm-name-only REDEFINES f-cmd-parm-area.
003000*    USED BY FIND-BY-NAME AND FILTER-BY-NAME - ONE 40-BYTE
003010*    SEARCH ARGUMENT, EXACT FOR THE FORMER, SUBSTRING FOR THE
003020*    LATTER.
003030         10  f-cmn-name                    PIC X(40).
003040         10  FILLER                        PIC X(241).
003050     05  f-cmd-parm-genre-only REDEFINES f-cmd-parm-area.
003060*    USED BY FILTER-BY-GENRE ONLY.
003070         10  f-cmg-genre                   PIC X(08).
003080         10  FILLER                        PIC X(273).
003090*
003100***************************************************************
003110*    THE RESULT TAPE. ONE LINE PER COMMAND PROCESSED, WITH THE
003120*    SUCCESS/WARNING/ERROR CODE THE ON-LINE SIDE IS LOOKING FOR.
003130*    CAT-0410 WIDENED THIS RECORD TO CARRY THE MATCHED TITLE
003140*    ITSELF - A FIND/MAX RESULT CARRIES ITS ONE TITLE HERE, AND
003150*    A FILTER/SHOW-ALL RESULT WRITES ONE OF THESE PER MATCHING
003160*    TITLE (F-RSLT-CODE OF "MATCH", SEQUENCED BY F-RSLT-SEQ)
003170*    AHEAD OF THE CLOSING SUCCESS/WARNING/ERROR LINE, SO THE
003180*    ON-LINE SIDE NEVER HAS TO GO BACK TO THE MASTER STORE TO
003190*    SEE WHAT CAME BACK.
003200***************************************************************
003210 FD  movie-rslt-file
003220*    ONLY ONE FD ON THE RESULT SIDE - UNLIKE THE COMMAND FILE,
003230*    THERE IS NO NEED FOR MULTIPLE REDEFINITIONS SINCE EVERY
003240*    RESULT ROW CARRIES THE SAME FIXED SET OF FIELDS.
003250     LABEL RECORD IS STANDARD.
003260 01  f-rslt-rec.
003270     05  f-rslt-code                   PIC X(08).
003280*    EIGHT-BYTE CODE, ONE OF SUCCESS/WARNING/ERROR/MATCH - SEE
003290*    229000-START-WRITE-RESULT AND 229600-START-WRITE-LIST-ROW.
003300     05  f-rslt-cmd-code               PIC X(20).
003310*    ECHOES THE COMMAND CODE BACK SO THE ON-LINE SIDE CAN PAIR
003320*    EACH RESULT LINE WITH THE REQUEST THAT CAUSED IT.
003330     05  f-rslt-message                PIC X(80).
003340     05  f-rslt-seq                    PIC 9(04).
003350     05  f-rslt-has-movie              PIC A(01).
003360*    Y/N FLAG - N UNTIL A FIND, MAX, FILTER OR SHOW-ALL
003370*    ACTUALLY PLACES A TITLE INTO THE GROUP BELOW.
003380         88  sw-rslt-has-movie-Y                  VALUE "Y".
003390         88  sw-rslt-has-movie-N                  VALUE "N".
003400     05  f-rslt-movie.
003410*    SAME SHAPE AS F-MS-DIRECTOR/WS-MT-DIRECTOR - KEPT IN
003420*    STEP SO A CHANGE TO THE MOVIE LAYOUT NEVER HAS TO BE
003430*    MADE IN ONLY TWO OF THE THREE PLACES.
003440         10  f-rm-id                       PIC 9(09).
003450         10  f-rm-name                     PIC X(40).
003460         10  f-rm-coord-x                  PIC S9(03)V9(02).
003470         10  f-rm-coord-y                  PIC S9(09).
003480         10  f-rm-oscars-count             PIC 9(09).
003490         10  f-rm-genre                    PIC X(08).
003500         10  f-rm-mpaa-rating              PIC X(05).
003510         10  f-rm-creation-date            PIC 9(08).
003520         10  f-rm-director.
003530             15  f-rm-dir-person-name          PIC X(40).
003540             15  f-rm-dir-birthday             PIC 9(12).
003550             15  f-rm-dir-passport-id          PIC X(39).
003560             15  f-rm-dir-hair-color           PIC X(06).
003570             15  f-rm-dir-location.
003580                 20  f-rm-loc-x                    PIC S9(09).
003590                 20  f-rm-loc-y                    PIC S9(18).
003600                 20  f-rm-loc-name                 PIC X(40).
003610     05  FILLER                        PIC X(12).
003620*
003630 WORKING-STORAGE SECTION.
003640*    WORKING-STORAGE IS LAID OUT TOP TO BOTTOM ROUGHLY IN THE
003650*    ORDER IT IS FIRST TOUCHED BY THE PROCEDURE DIVISION -
003660*    FILE STATUS AND NAMES FIRST, SCRATCH AREAS LAST.
003670*
003680 77  fs-movie-store                    PIC X(02)  VALUE "00".
003690*    THE THREE FILE-STATUS BYTES - EACH WATCHED BY ITS OWN
003700*    DECLARATIVES SECTION UP IN THE PROCEDURE DIVISION.
003710 77  fs-movie-cmd                      PIC X(02)  VALUE "00".
003720 77  fs-movie-rslt                     PIC X(02)  VALUE "00".
003730 77  ws-movie-store-name               PIC X(20)  VALUE
003740*    LOGICAL FILE NAMES - THE ACTUAL DSN/PATH BINDING IS LEFT
003750*    TO THE JCL OR SHELL WRAPPER THAT RUNS THIS PROGRAM, NOT
003760*    HARD-CODED HERE.
003770                                       "MOVIESTR".
003780 77  ws-movie-cmd-name                 PIC X(20)  VALUE
003790                                       "MOVIECMD".
003800 77  ws-movie-rslt-name                PIC X(20)  VALUE
003810                                       "MOVIERSL".
003820*
003830 78  cte-01                                        VALUE 01.
003840*    78-LEVEL CONSTANTS, NOT 77-LEVEL WORKING-STORAGE - THESE
003850*    CANNOT BE ACCIDENTALLY MOVED INTO, ONLY READ.
003860 78  cte-00                                        VALUE 00.
003870*    CTE- ITEMS ARE THE SHOP'S USUAL STAND-IN FOR LITERAL 0 AND
003880*    1 IN COMPARES AND ADD/SUBTRACT STATEMENTS - CHEAPER TO RE-
003890*    READ THAN A BARE DIGIT BURIED IN THE LOGIC.
003900 78  cte-mv-table-max                              VALUE 2000.
003910*
003920*    TABLE CEILING - RAISE THIS (AND THE OCCURS CLAUSES BELOW)
003930*    TOGETHER IF THE CATALOG EVER OUTGROWS 2000 TITLES.
003940 01  ws-program-switches.
003950*    ONE BYTE PER SWITCH, SPACE/Y/N, NEVER A BARE 9(01) FLAG -
003960*    HOUSE STANDARD FOR ANYTHING TESTED WITH AN 88-LEVEL.
003970     03  ws-store-eof                  PIC A(01)  VALUE SPACE.
003980*    SET BY THE LOAD PASS WHEN THE STORE TAPE RUNS OUT.
003990         88  sw-store-eof-Y                        VALUE "Y".
004000     03  ws-cmd-eof                     PIC A(01)  VALUE SPACE.
004010*    SET BY THE MAIN LOOP WHEN THE COMMAND TAPE RUNS OUT - ALSO
004020*    THE MAIN-PARAGRAPH'S PERFORM-UNTIL TEST.
004030         88  sw-cmd-eof-Y                          VALUE "Y".
004040*    SHARED YES/NO ANSWER FOR EVERY LOOKUP PARAGRAPH - LOCATE-
004050*    BY-ID, FIND-BY-NAME, REPLACE-IF-GREATER.
004060     03  ws-record-found                PIC A(01)  VALUE SPACE.
004070         88  sw-record-found-Y                      VALUE "Y".
004080         88  sw-record-found-N                      VALUE "N".
004090     03  ws-validation-result            PIC A(01) VALUE SPACE.
004100*    SHARED YES/NO ANSWER FOR VALIDATE-MOVIE AND THE SUBSTRING
004110*    TEST - ONE VOCABULARY FOR "PASSED" KEEPS THE CALLERS OF
004120*    BOTH SIMPLE.
004130         88  sw-validation-passed-Y                 VALUE "Y".
004140*    SPELLED PASSED-Y/PASSED-N RATHER THAN TRUE/FALSE SO IT
004150*    READS THE SAME WAY AS EVERY OTHER Y/N SWITCH IN THIS
004160*    PROGRAM.
004170         88  sw-validation-passed-N                 VALUE "N".
004180     03  ws-save-required                PIC A(01) VALUE SPACE.
004190*    SET WHENEVER A COMMAND ACTUALLY CHANGES THE COLLECTION -
004200*    TESTED ONCE, AT THE BOTTOM OF DISPATCH-COMMAND, SO THE
004210*    STORE IS NEVER REWRITTEN ON A LOOKUP OR A NO-OP.
004220         88  sw-save-required-Y                     VALUE "Y".
004230         88  sw-save-required-N                     VALUE "N".
004240     03  FILLER                          PIC X(04) VALUE SPACES.
004250*
004260***************************************************************
004270*    CAT-0340 CLEANED UP THE WORDING OF EVERY MESSAGE BELOW TO
004280*    MATCH THE ON-LINE SIDE'S ERROR-CODE TABLE - SEE THE
004290*    CHANGE LOG ENTRY FOR 02/21/01.
004300*    THE OUTCOME CODE HANDED BACK ON THE RESULT TAPE, MATCHING
004310*    THE ON-LINE SIDE'S SUCCESS/WARNING/ERROR CODE TABLE.
004320***************************************************************
004330 01  ws-outcome-area.
004340*    REBUILT FROM SCRATCH ON EVERY COMMAND - SEE THE RESET AT
004350*    THE TOP OF 220000-START-DISPATCH-COMMAND.
004360     03  ws-outcome-code                 PIC X(08) VALUE SPACES.
004370         88  sw-outcome-SUCCESS                     VALUE "SUCCESS".
004380         88  sw-outcome-WARNING                     VALUE "WARNING".
004390         88  sw-outcome-ERROR                       VALUE "ERROR".
004400*    ERROR IS RESERVED FOR A REJECTED INSERT/UPDATE/REPLACE -
004410*    A WARNING MEANS THE COMMAND RAN BUT FOUND OR CHANGED
004420*    NOTHING, WHICH IS NOT THE SAME THING TO THE ON-LINE SIDE.
004430     03  ws-outcome-message              PIC X(80) VALUE SPACES.
004440     03  FILLER                          PIC X(12) VALUE SPACES.
004450*
004460***************************************************************
004470*    WORKING COPY OF ONE TITLE RECORD, USED WHILE A COMMAND IS
004480*    BEING VALIDATED, BUILT, OR COMPARED. SAME SHAPE AS THE
004490*    STORE RECORD, WITH THE CCYY BREAKDOWN OF THE CREATION DATE
004500*    CARRIED AS A REDEFINITION (Y2K REMEDIATION, SEE CAT-0314).
004510***************************************************************
004520 01  ws-work-movie.
004530*    BUILT FRESH (INITIALIZE) AT THE TOP OF INSERT, UPDATE AND
004540*    REPLACE-IF-GREATER SO NO FIELD EVER CARRIES OVER FROM THE
004550*    PRIOR COMMAND ON THE TAPE.
004560*    NOTHING IN THIS GROUP IS EVER WRITTEN STRAIGHT TO THE
004570*    STORE - IT IS ALWAYS COPIED FIELD-BY-FIELD INTO THE
004580*    TABLE ROW BY THE CALLING PARAGRAPH, AFTER VALIDATION.
004590     05  ws-wm-id                      PIC 9(09) VALUE ZEROES.
004600     05  ws-wm-name                    PIC X(40) VALUE SPACES.
004610     05  ws-wm-coord-x                 PIC S9(03)V9(02)
004620                                                 VALUE ZEROES.
004630     05  ws-wm-coord-y                 PIC S9(09) VALUE ZEROES.
004640     05  ws-wm-oscars-count            PIC 9(09) VALUE ZEROES.
004650     05  ws-wm-genre                   PIC X(08) VALUE SPACES.
004660     05  ws-wm-mpaa-rating             PIC X(05) VALUE SPACES.
004670     05  ws-wm-creation-date           PIC 9(08) VALUE ZEROES.
004680*    ALL FOUR PARTS OF THE DATE BREAKDOWN ARE TWO-DIGIT -
004690*    CC IS THE CENTURY, NOT A SIGN OR ERA FLAG.
004700     05  ws-wm-creation-date-r REDEFINES ws-wm-creation-date.
004710         10  ws-wm-cr-date-cc              PIC 9(02).
004720         10  ws-wm-cr-date-yy              PIC 9(02).
004730         10  ws-wm-cr-date-mm              PIC 9(02).
004740         10  ws-wm-cr-date-dd              PIC 9(02).
004750     05  ws-wm-director.
004760         10  ws-wm-dir-person-name         PIC X(40) VALUE SPACES.
004770*    BIRTHDAY AND PASSPORT-ID ARE CARRIED THROUGH VERBATIM
004780*    FROM THE FEED - NEITHER IS EVER RE-EDITED OR RE-FORMATTED
004790*    BY THIS PROGRAM.
004800         10  ws-wm-dir-birthday            PIC 9(12) VALUE ZEROES.
004810         10  ws-wm-dir-passport-id         PIC X(39) VALUE SPACES.
004820         10  ws-wm-dir-hair-color          PIC X(06) VALUE SPACES.
004830         10  ws-wm-dir-location.
004840*    DIRECTOR BLOCK WAS WIDENED UNDER CAT-0209 AFTER LEGAL
004850*    REPORTED PASSPORT NUMBERS TRUNCATING AT THE OLD 20-BYTE
004860*    WIDTH - NOW 39 BYTES, SEE VALIDATE-DIRECTOR BELOW.
004870             15  ws-wm-loc-x                   PIC S9(09)
004880                                                   VALUE ZEROES.
004890             15  ws-wm-loc-y                   PIC S9(18)
004900                                                   VALUE ZEROES.
004910             15  ws-wm-loc-name                PIC X(40)
004920                                                   VALUE SPACES.
004930     05  FILLER                        PIC X(10) VALUE SPACES.
004940*
004950***************************************************************
004960*    TODAY'S DATE, USED TO STAMP CREATION-DATE ON INSERT AND ON
004970*    REPLACE-IF-GREATER. WIDENED TO FOUR-DIGIT CENTURY, CAT-0314.
004980***************************************************************
004990 01  ws-today-area.
005000*    LOADED ONCE, AT PROGRAM START, FROM THE SYSTEM CLOCK - NOT
005010*    RE-READ DURING THE RUN EVEN IF THE RUN CROSSES MIDNIGHT.
005020*    CC/YY/MM/DD BREAKDOWN BELOW EXISTS ONLY SO A DATE COMPARE
005030*    OR DISPLAY CAN GET AT THE CENTURY WITHOUT RE-PARSING THE
005040*    PACKED CCYYMMDD FORM EVERY TIME - CAT-0314.
005050     03  ws-today-ccyymmdd             PIC 9(08) VALUE ZEROES.
005060*    SAME FOUR-PART BREAKDOWN AS WS-WM-CREATION-DATE-R ABOVE -
005070*    KEPT AS TWO SEPARATE REDEFINES RATHER THAN ONE SHARED
005080*    GROUP SINCE THE TWO DATES LIVE IN DIFFERENT 01-LEVELS.
005090     03  ws-today-r REDEFINES ws-today-ccyymmdd.
005100         05  ws-today-cc                   PIC 9(02).
005110         05  ws-today-yy                   PIC 9(02).
005120         05  ws-today-mm                   PIC 9(02).
005130         05  ws-today-dd                   PIC 9(02).
005140     03  ws-today-time                 PIC 9(06) VALUE ZEROES.
005150*
005160***************************************************************
005170*    TWO TABLES TOGETHER MAKE UP "THE COLLECTION" AS FAR AS
005180*    EVERY COMMAND PARAGRAPH BELOW IS CONCERNED - THE STORE
005190*    FILE ITSELF IS ONLY EVER TOUCHED AT LOAD AND AT SAVE.
005200*    THE IN-MEMORY COLLECTION. PRIMARY TABLE IS KEPT IN ID-
005210*    INSERTION ORDER, THE ORDER THE STORE FILE IS REWRITTEN IN.
005220*    SIZED AT 2000 TITLES, WHICH IS AS BIG AS THE CATALOG HAS
005230*    EVER RUN SINCE THE STORE WENT TO A SEPARATE TAPE IN '87.
005240***************************************************************
005250 01  ws-mv-table-ctl.
005260*    CONTROL GROUP FOR THE TWO OCCURS TABLES BELOW - KEPT
005270*    SEPARATE FROM THE TABLES THEMSELVES SO IT IS NEVER
005280*    ACCIDENTALLY SUBSCRIPTED.
005290     03  ws-mv-table-cnt               PIC S9(05) COMP
005300*    CURRENT NUMBER OF TITLES ON FILE - ALSO THE OCCURS-
005310*    DEPENDING-ON COUNTER FOR BOTH TABLES BELOW.
005320                                                 VALUE ZERO.
005330     03  ws-mv-table-max-id            PIC 9(09) COMP
005340                                                 VALUE ZERO.
005350*    HIGH-WATER ID MARK. RE-DERIVED FROM THE TABLE ITSELF BY
005360*    282500-START-RECOMPUTE-MAX-ID WHENEVER IT MATTERS - NEVER
005370*    CARRIED FORWARD ACROSS A REMOVE.
005380*
005390 01  ws-mv-table OCCURS 1 TO 2000 TIMES
005400*    OCCURS...DEPENDING ON, NOT A FIXED OCCURS 2000 - KEEPS
005410*    THE SEARCH AND THE VARYING-LOOPS FROM WALKING PAST THE
005420*    ACTUAL END OF THE LIVE DATA.
005430             DEPENDING ON ws-mv-table-cnt
005440             INDEXED BY idx-mv-table.
005450     05  ws-mt-id                      PIC 9(09).
005460*    ID IS NOT USED AS A SEARCH KEY ON THIS TABLE - THERE IS
005470*    NO INDEXED-BY-ID VIEW, ONLY THE STRAIGHT SCAN IN LOCATE-
005480*    BY-ID BELOW.
005490     05  ws-mt-name                    PIC X(40).
005500     05  ws-mt-coord-x                 PIC S9(03)V9(02).
005510     05  ws-mt-coord-y                 PIC S9(09).
005520     05  ws-mt-oscars-count            PIC 9(09).
005530     05  ws-mt-genre                   PIC X(08).
005540     05  ws-mt-mpaa-rating             PIC X(05).
005550*    MPAA-RATING AND GENRE ARE CARRIED HERE EXACTLY AS THEY
005560*    CAME OFF THE STORE - NO RE-EDITING ON LOAD.
005570     05  ws-mt-creation-date           PIC 9(08).
005580     05  ws-mt-director.
005590         10  ws-mt-dir-person-name         PIC X(40).
005600         10  ws-mt-dir-birthday            PIC 9(12).
005610         10  ws-mt-dir-passport-id         PIC X(39).
005620         10  ws-mt-dir-hair-color          PIC X(06).
005630         10  ws-mt-dir-location.
005640             15  ws-mt-loc-x                   PIC S9(09).
005650             15  ws-mt-loc-y                   PIC S9(18).
005660             15  ws-mt-loc-name                PIC X(40).
005670     05  FILLER                        PIC X(10).
005680*    SAME FILLER-PAD CONVENTION AS THE STORE RECORD AND EVERY
005690*    OTHER 01-LEVEL IN THIS PROGRAM - A TEN-BYTE CUSHION FOR
005700*    WHATEVER THE NEXT CAT TICKET ADDS.
005710*
005720***************************************************************
005730*    A SECOND TABLE RATHER THAN A SORTED PRIMARY TABLE - THE
005740*    PRIMARY TABLE MUST STAY IN ID-INSERTION ORDER FOR THE
005750*    STORE REWRITE, SO THE NAME ORDERING LIVES HERE INSTEAD.
005760*    THE SECONDARY NAME INDEX - TITLE NAME ASCENDING, WITH A
005770*    POINTER BACK TO THE SUBSCRIPT IN THE PRIMARY TABLE. USED
005780*    FOR FIND-BY-NAME, MAX-BY-NAME, AND THE REMOVE-LOWER FAMILY.
005790***************************************************************
005800 01  ws-name-idx-table OCCURS 1 TO 2000 TIMES
005810*    SAME OCCURS...DEPENDING ON AS THE PRIMARY TABLE, KEPT
005820*    DELIBERATELY AT THE SAME CURRENT COUNT - THE TWO TABLES
005830*    ARE ALWAYS REBUILT TOGETHER, NEVER ONE WITHOUT THE OTHER.
005840             DEPENDING ON ws-mv-table-cnt
005850             ASCENDING KEY ws-ni-name
005860             INDEXED BY idx-name-idx.
005870     05  ws-ni-name                    PIC X(40).
005880*    MIRROR OF WS-MT-NAME, KEPT ASCENDING SO SEARCH CAN DO A
005890*    BINARY LOOKUP - REBUILT WHOLESALE BY 110200-START-BUILD-
005900*    NAME-INDEX AFTER ANY CHANGE TO THE PRIMARY TABLE.
005910     05  ws-ni-sub                     PIC S9(05) COMP.
005920*    POINTS BACK TO THE OWNING ROW IN WS-MV-TABLE - THIS IS HOW
005930*    A NAME-ORDER WALK RECOVERS THE FULL RECORD.
005940     05  FILLER                        PIC X(04).
005950*
005960***************************************************************
005970*    THE COLLECTION-INFO SUMMARY, BUILT ON DEMAND ONLY.
005980***************************************************************
005990 01  ws-coll-info-rec.
006000*    CAT-0188 - BUILT ONLY WHEN A COLLECTION-INFO COMMAND
006010*    COMES IN, NEVER KEPT WARM BETWEEN COMMANDS.
006020     05  ws-ci-collection-type         PIC X(40) VALUE
006030*    COLLECTION-TYPE IS A FIXED DESCRIPTIVE LITERAL, NOT A
006040*    LOOKUP - IT NAMES HOW THIS PROGRAM HOLDS THE CATALOG, FOR
006050*    WHOEVER READS THE NIGHTLY CONTROL REPORT.
006060         "IN-MEMORY ID TABLE, NAME-ORDERED INDEX".
006070     05  ws-ci-init-time               PIC 9(14) VALUE ZEROES.
006080     05  ws-ci-elements-count          PIC 9(09) VALUE ZEROES.
006090     05  ws-ci-max-id                  PIC 9(09) VALUE ZEROES.
006100     05  FILLER                        PIC X(10) VALUE SPACES.
006110*
006120***************************************************************
006130*    NONE OF THE NINE SCRATCH ITEMS BELOW ARE EVER DISPLAYED
006140*    OR WRITTEN TO EITHER OUTPUT FILE.
006150*    SCRATCH COUNTERS AND SUBSCRIPTS. ALL KEPT IN COMP PER THE
006160*    SHOP'S STANDARD FOR ANYTHING THAT ISN'T A STORED AMOUNT.
006170***************************************************************
006180 01  ws-work-counters.
006190*    NONE OF THESE ARE PRINTED ON ANY REPORT - PURE SCRATCH,
006200*    RESET AT THE POINT OF USE, NOT AT PROGRAM START.
006210     03  ws-removed-count              PIC S9(05) COMP
006220*    TALLIES HOW MANY ROWS A REMOVE-LOWER/REMOVE-LOWER-KEY RUN
006230*    ACTUALLY TOOK OUT - ZERO MEANS A WARNING, NOT AN ERROR.
006240                                                 VALUE ZERO.
006250     03  ws-matched-count              PIC S9(05) COMP
006260*    TALLIES HOW MANY ROWS A FILTER OR SHOW-ALL COMMAND WROTE
006270*    TO THE RESULT TAPE - ALSO DOUBLES AS F-RSLT-SEQ.
006280                                                 VALUE ZERO.
006290     03  ws-sub-1                      PIC S9(05) COMP
006300                                                 VALUE ZERO.
006310     03  ws-sub-2                      PIC S9(05) COMP
006320                                                 VALUE ZERO.
006330     03  ws-found-sub                  PIC S9(05) COMP
006340                                                 VALUE ZERO.
006350*    FOUND-SUB IS THE ONE SUBSCRIPT THAT SURVIVES ACROSS A
006360*    LOOKUP AND INTO THE PARAGRAPH THAT ACTS ON WHAT WAS
006370*    FOUND - EVERY OTHER SUBSCRIPT IS LOCAL TO ONE LOOP.
006380     03  ws-substring-len              PIC S9(05) COMP
006390*    SUBSTRING-LEN/NAME-LEN/SCAN-LEN ARE SCRATCH FOR THE CASE-
006400*    FOLDED SUBSTRING TEST ONLY - RESET AT THE TOP OF EVERY
006410*    CALL, NEVER CARRIED BETWEEN TITLES.
006420                                                 VALUE ZERO.
006430     03  ws-name-len                    PIC S9(05) COMP
006440                                                 VALUE ZERO.
006450     03  ws-scan-len                    PIC S9(05) COMP
006460                                                 VALUE ZERO.
006470     03  ws-max-name-sub                PIC S9(05) COMP
006480*    MAX-NAME-SUB IS SCRATCH FOR MAX-BY-NAME ONLY - IT IS
006490*    ALWAYS SET TO WS-MV-TABLE-CNT BEFORE USE, NEVER LEFT
006500*    OVER FROM AN EARLIER COMMAND.
006510                                                 VALUE ZERO.
006520     03  ws-swap-sub-temp               PIC S9(05) COMP
006530                                                 VALUE ZERO.
006540     03  FILLER                         PIC X(04) VALUE SPACES.
006550*
006560 01  ws-compare-fields.
006570*    HOLDS THE TWO NAMES BEING COMPARED FOR ONE BUBBLE-SORT
006580*    STEP OF THE NAME INDEX - SEE 283000-START-COMPARE-NAMES.
006590     03  ws-cmp-name-1                 PIC X(40) VALUE SPACES.
006600*    CMP-RESULT'S THREE 88-LEVELS (LESS/EQUAL/GREATER) ARE THE
006610*    SHOP'S USUAL THREE-WAY COMPARE VOCABULARY, SEEN ON THE
006620*    PAYROLL SORT-MERGE STEPS TOO.
006630     03  ws-cmp-name-2                 PIC X(40) VALUE SPACES.
006640     03  ws-cmp-result                 PIC X(01) VALUE SPACE.
006650         88  sw-cmp-less                            VALUE "L".
006660         88  sw-cmp-equal                           VALUE "E".
006670         88  sw-cmp-greater                         VALUE "G".
006680     03  FILLER                        PIC X(05) VALUE SPACES.
006690*
006700 01  ws-substring-fields.
006710*    SCRATCH FOR THE CASE-FOLDED SUBSTRING TEST - HAYSTACK IS
006720*    THE CATALOG NAME BEING TESTED, NEEDLE IS THE SEARCH
006730*    ARGUMENT OFF THE COMMAND TAPE.
006740*    ALL FIVE FIELDS BELOW ARE RESET AT THE TOP OF 229500-
006750*    START-TEST-SUBSTRING - NONE OF THEM CARRY A MEANINGFUL
006760*    VALUE BETWEEN CALLS.
006770     03  ws-ss-haystack                PIC X(40) VALUE SPACES.
006780     03  ws-ss-haystack-upper          PIC X(40) VALUE SPACES.
006790     03  ws-ss-needle                  PIC X(40) VALUE SPACES.
006800     03  ws-ss-needle-upper            PIC X(40) VALUE SPACES.
006810     03  ws-ss-window                  PIC X(40) VALUE SPACES.
006820*    WINDOW IS SIZED TO THE FULL 40-BYTE NAME SO IT CAN HOLD
006830*    ANY SUBSTRING LENGTH THE SEARCH ARGUMENT MIGHT BE.
006840     03  FILLER                        PIC X(04) VALUE SPACES.
006850*
006860 PROCEDURE DIVISION.
006870*    PARAGRAPH NUMBERING FOLLOWS THE SHOP'S USUAL BANDING -
006880*    1XXXXX SET-UP, 2XXXXX COMMAND PROCESSING, 28XXXX SHARED
006890*    VALIDATION/ASSIGNMENT HELPERS, 29XXXX OUTPUT FORMATTING.
006900 DECLARATIVES.
006910 Store-Handler SECTION.
006920*    A FILE STATUS OTHER THAN "00" OR "10" (END OF FILE) DROPS
006930*    IN HERE. THE BOX IS DUMPED AND THE RUN IS LEFT TO ABEND ON
006940*    THE NEXT I-O AGAINST THE SAME FILE - THERE IS NO RECOVERY
006950*    PATH FOR A BAD STORE TAPE.
006960     USE AFTER ERROR PROCEDURE ON movie-store-file.
006970 000010-store-status-check.
006980     DISPLAY SPACE
006990     DISPLAY "+--------------------------------------+"
007000     DISPLAY "|   MOVIE STORE FILE STATUS ERROR.     |"
007010     DISPLAY "+--------------------------------------+"
007020     DISPLAY "| " banner-char " FILE   : ["
007030             ws-movie-store-name "]."
007040     DISPLAY "| " banner-char " STATUS : [" fs-movie-store "]."
007050     DISPLAY "+--------------------------------------+".
007060*
007070 Cmd-Handler SECTION.
007080*    SAME TREATMENT FOR THE COMMAND TAPE - A BAD COMMAND RECORD
007090*    STOPS THE WHOLE RUN RATHER THAN SKIPPING ONE LINE, SINCE
007100*    A SHORT OR MIS-BLOCKED TAPE USUALLY MEANS EVERY RECORD
007110*    AFTER IT IS SUSPECT TOO.
007120     USE AFTER ERROR PROCEDURE ON movie-cmd-file.
007130 000020-cmd-status-check.
007140     DISPLAY SPACE
007150     DISPLAY "+--------------------------------------+"
007160     DISPLAY "|   MOVIE COMMAND FILE STATUS ERROR.   |"
007170     DISPLAY "+--------------------------------------+"
007180     DISPLAY "| " banner-char " FILE   : ["
007190             ws-movie-cmd-name "]."
007200     DISPLAY "| " banner-char " STATUS : [" fs-movie-cmd "]."
007210     DISPLAY "+--------------------------------------+".
007220*
007230 Rslt-Handler SECTION.
007240*    THE RESULT TAPE IS OUTPUT-ONLY, SO ABOUT THE ONLY WAY THIS
007250*    FIRES IS A FULL DASD VOLUME - STILL WORTH A BOXED MESSAGE
007260*    RATHER THAN A BARE ABEND CODE FOR WHOEVER IS ON THE
007270*    CONSOLE THAT NIGHT.
007280     USE AFTER ERROR PROCEDURE ON movie-rslt-file.
007290 000030-rslt-status-check.
007300     DISPLAY SPACE
007310     DISPLAY "+--------------------------------------+"
007320     DISPLAY "|   MOVIE RESULT FILE STATUS ERROR.    |"
007330     DISPLAY "+--------------------------------------+"
007340     DISPLAY "| " banner-char " FILE   : ["
007350             ws-movie-rslt-name "]."
007360     DISPLAY "| " banner-char " STATUS : [" fs-movie-rslt "]."
007370     DISPLAY "+--------------------------------------+".
007380 END DECLARATIVES.
007390*    DECLARATIVES COVER ALL THREE FILES - THERE IS NO
007400*    UNCHECKED I-O ANYWHERE ELSE IN THIS PROGRAM.
007410*
007420 MAIN-PARAGRAPH.
007430*    MAIN-PARAGRAPH IS DELIBERATELY SHORT - EVERYTHING IT
007440*    DOES IS ONE OF THREE PERFORMS, BOOKENDED BY OPEN AND
007450*    CLOSE, MATCHING THE SHOP'S USUAL DRIVER SHAPE.
007460     PERFORM 100000-start-begin-program
007470        THRU 100000-finish-begin-program
007480*
007490     PERFORM 110000-start-load-store
007500        THRU 110000-finish-load-store
007510*
007520     PERFORM 200000-start-process-commands
007530        THRU 200000-finish-process-commands
007540       UNTIL sw-cmd-eof-Y
007550*
007560     PERFORM 300000-start-end-program
007570        THRU 300000-finish-end-program
007580*
007590     STOP RUN.
007600*    ONE RUN, ONE STORE, ONE COMMAND TAPE - SAME SHAPE AS THE
007610*    PAYROLL MAINTENANCE JOBS THIS SHOP HAS RUN SINCE '78.
007620*
007630***************************************************************
007640*    BEGIN-PROGRAM IS PERFORMED EXACTLY ONCE, BEFORE THE LOAD
007650*    PASS - NOTHING ABOUT THE COLLECTION ITSELF IS TOUCHED
007660*    HERE, ONLY THE THREE FILES AND THE CLOCK.
007670*    OPEN ALL THREE FILES AND SET TODAY'S DATE FOR STAMPING.
007680***************************************************************
007690 100000-start-begin-program.
007700*    PARAGRAPH NAMED -START-/-FINISH- IN PAIRS THROUGHOUT -
007710*    HOUSE CONVENTION SINCE THE EARLY PAYROLL WORK, KEPT HERE
007720*    SO A PERFORM...THRU ALWAYS HAS A CLEAR, NAMED EXIT POINT.
007730     ACCEPT ws-today-ccyymmdd FROM DATE YYYYMMDD
007740*    DATE AND TIME ARE PULLED ONCE, NOT RE-PULLED PER COMMAND -
007750*    SEE THE NOTE AGAINST WS-TODAY-AREA ABOVE.
007760     ACCEPT ws-today-time     FROM TIME
007770*
007780     OPEN INPUT  movie-store-file
007790     OPEN INPUT  movie-cmd-file
007800     OPEN OUTPUT movie-rslt-file
007810*    RESULT FILE IS OPENED FRESH EACH RUN - THERE IS NO
007820*    APPEND MODE ON A RESULT TAPE THE ON-LINE SIDE IS ABOUT
007830*    TO CONSUME AND DISCARD.
007840*
007850     MOVE SPACE TO ws-store-eof
007860*    BOTH EOF SWITCHES ARE FORCED TO SPACE HERE RATHER THAN
007870*    LEFT TO WHATEVER VALUE INITIALIZE OR A DEFAULT VALUE
007880*    CLAUSE WOULD HAVE GIVEN THEM.
007890     MOVE SPACE TO ws-cmd-eof.
007900 100000-finish-begin-program.
007910     EXIT.
007920*
007930***************************************************************
007940*    LOAD PASS. READ THE STORE IN FILE ORDER, BUILD THE ID
007950*    TABLE PRESERVING THAT ORDER, THEN BUILD THE NAME INDEX.
007960*    THE ID AND CREATION DATE ALREADY ON THE RECORD ARE TAKEN
007970*    AS GIVEN AT LOAD TIME - THEY ARE NOT RE-ASSIGNED.
007980***************************************************************
007990 110000-start-load-store.
008000*    LOAD-STORE IS PERFORMED EXACTLY ONCE, BEFORE THE COMMAND
008010*    LOOP STARTS - THERE IS NO MID-RUN RELOAD OF THE STORE.
008020     MOVE cte-00 TO ws-mv-table-cnt
008030*    TABLE COUNT IS DRIVEN TO ZERO BEFORE THE FIRST READ SO A
008040*    RERUN OF THIS PROGRAM IN THE SAME STEP NEVER INHERITS A
008050*    STALE COUNT FROM SOME EARLIER CALL.
008060*
008070     READ movie-store-file
008080         AT END
008090             SET sw-store-eof-Y TO TRUE
008100     END-READ
008110*
008120     PERFORM 110100-start-load-one-record
008130        THRU 110100-finish-load-one-record
008140       UNTIL sw-store-eof-Y
008150*
008160     CLOSE movie-store-file
008170*    STORE FILE IS CLOSED RIGHT AFTER THE LOAD PASS - IT IS
008180*    NOT REOPENED UNTIL SAVE-STORE, AND THEN IN OUTPUT MODE.
008190*
008200     PERFORM 110200-start-build-name-index
008210        THRU 110200-finish-build-name-index.
008220 110000-finish-load-store.
008230     EXIT.
008240*
008250 110100-start-load-one-record.
008260     ADD cte-01 TO ws-mv-table-cnt
008270*    IDX-MV-TABLE IS SET TO THE NEW COUNT, NOT INCREMENTED
008280*    SEPARATELY, SO A SKIPPED OR DOUBLED ADD CAN NEVER LEAVE
008290*    THE SUBSCRIPT OUT OF STEP WITH THE COUNT.
008300     SET idx-mv-table TO ws-mv-table-cnt
008310*
008320     MOVE f-ms-id                TO ws-mt-id (idx-mv-table)
008330     MOVE f-ms-name              TO ws-mt-name (idx-mv-table)
008340     MOVE f-ms-coord-x           TO ws-mt-coord-x (idx-mv-table)
008350     MOVE f-ms-coord-y           TO ws-mt-coord-y (idx-mv-table)
008360     MOVE f-ms-oscars-count      TO ws-mt-oscars-count
008370                                                 (idx-mv-table)
008380     MOVE f-ms-genre             TO ws-mt-genre (idx-mv-table)
008390     MOVE f-ms-mpaa-rating       TO ws-mt-mpaa-rating
008400                                                 (idx-mv-table)
008410     MOVE f-ms-creation-date     TO ws-mt-creation-date
008420                                                 (idx-mv-table)
008430     MOVE f-ms-director          TO ws-mt-director (idx-mv-table)
008440*
008450*    THE NEXT READ IS ISSUED AT THE BOTTOM OF THIS PARAGRAPH,
008460*    NOT THE TOP - THE FIRST READ OF THE RUN HAPPENS UP IN
008470*    110000-START-LOAD-STORE, BEFORE THIS IS EVER PERFORMED.
008480     READ movie-store-file
008490         AT END
008500             SET sw-store-eof-Y TO TRUE
008510     END-READ.
008520 110100-finish-load-one-record.
008530     EXIT.
008540*
008550***************************************************************
008560*    RE-BUILD THE NAME INDEX FROM SCRATCH OFF THE ID TABLE.
008570*    A PLAIN STRAIGHT INSERTION SORT - THE COLLECTION NEVER GETS
008580*    BIG ENOUGH FOR A SORT VERB TO BE WORTH THE OVERHEAD.
008590***************************************************************
008600 110200-start-build-name-index.
008610*    CALLED AFTER EVERY LOAD, INSERT, UPDATE, REPLACE-IF-
008620*    GREATER AND REMOVE FAMILY COMMAND - ANY CHANGE TO THE
008630*    PRIMARY TABLE'S NAMES OR ROW COUNT GOES THROUGH HERE.
008640     IF ws-mv-table-cnt EQUAL cte-00
008650*    AN EMPTY STORE IS A VALID STARTING POSITION - THE FIRST
008660*    INSERT OF A BRAND NEW CATALOG BUILDS THE INDEX ITSELF.
008670         GO TO 110200-finish-build-name-index
008680     END-IF
008690*
008700     PERFORM 110210-start-place-one-name-entry
008710        THRU 110210-finish-place-one-name-entry
008720       VARYING ws-sub-1 FROM cte-01 BY cte-01
008730         UNTIL ws-sub-1 GREATER ws-mv-table-cnt.
008740 110200-finish-build-name-index.
008750     EXIT.
008760*
008770 110210-start-place-one-name-entry.
008780*    ONE CALL PER ROW DURING THE INITIAL BUILD - NOT THE
008790*    FASTEST WAY TO SORT A WHOLE TABLE, BUT CONSISTENT WITH
008800*    HOW A SINGLE NEW ENTRY IS PLACED AT RUN TIME TOO.
008810     SET idx-name-idx TO ws-sub-1
008820     MOVE ws-mt-name (ws-sub-1) TO ws-ni-name (ws-sub-1)
008830     MOVE ws-sub-1              TO ws-ni-sub  (ws-sub-1)
008840*
008850     PERFORM 284000-start-resort-name-index
008860        THRU 284000-finish-resort-name-index.
008870 110210-finish-place-one-name-entry.
008880     EXIT.
008890*
008900***************************************************************
008910*    MAIN COMMAND LOOP. ONE ITERATION PER RECORD ON THE TAPE.
008920***************************************************************
008930 200000-start-process-commands.
008940*    PROCESS-COMMANDS IS PERFORMED UNTIL THE COMMAND-EOF
008950*    SWITCH GOES ON - ONE RECORD IN, ONE RESULT OUT, PER
008960*    ITERATION.
008970     READ movie-cmd-file
008980*    ONE COMMAND RECORD PER LOOP PASS - THE REST OF THE RUN IS
008990*    DRIVEN OFF EVALUATE TRUE BELOW, NOT OFF ANY SEQUENCE ON
009000*    THE TAPE ITSELF.
009010         AT END
009020             SET sw-cmd-eof-Y TO TRUE
009030     END-READ
009040*
009050*    THE READ ABOVE IS UNCONDITIONAL - IF IT HITS EOF THE
009060*    DISPATCH BELOW IS SIMPLY SKIPPED FOR THIS FINAL PASS.
009070     IF NOT sw-cmd-eof-Y
009080         PERFORM 220000-start-dispatch-command
009090            THRU 220000-finish-dispatch-command
009100     END-IF.
009110 200000-finish-process-commands.
009120     EXIT.
009130*
009140***************************************************************
009150*    EVERY COMMAND PARAGRAPH BELOW FOLLOWS THE SAME SHAPE -
009160*    VALIDATE/LOCATE, ACT, SET THE OUTCOME SWITCH AND
009170*    MESSAGE - NONE OF THEM WRITE THE RESULT TAPE THEMSELVES.
009180*    DISPATCH TO ONE OPERATION PARAGRAPH PER COMMAND CODE, THEN
009190*    HAND THE OUTCOME TO THE RESULT-WRITING PARAGRAPH, MATCHING
009200*    EACH WHEN-CLAUSE BELOW PERFORMS EXACTLY ONE COMMAND
009210*    PARAGRAPH THRU ITS OWN FINISH LABEL - NONE OF THEM FALL
009220*    THROUGH TO ANOTHER WHEN-CLAUSE.
009230*    THE ON-LINE SIDE'S SUCCESS/WARNING/ERROR CODE TABLE.
009240***************************************************************
009250 220000-start-dispatch-command.
009260*    EVALUATE TRUE BELOW IS DRIVEN OFF THE 88-LEVELS DECLARED
009270*    AGAINST F-CMD-CODE UP IN THE FILE SECTION, NOT OFF A
009280*    BARE STRING COMPARE.
009290     MOVE SPACES TO ws-outcome-code
009300*    OUTCOME AND RESULT-TAPE PAYLOAD ARE BLANKED AT THE TOP OF
009310*    EVERY COMMAND SO A LOOKUP THAT FINDS NOTHING CANNOT WALK
009320*    OUT WITH LEFTOVER DATA FROM THE PRIOR COMMAND ON THE TAPE.
009330     MOVE SPACES TO ws-outcome-message
009340     MOVE cte-00 TO f-rslt-seq
009350     SET sw-rslt-has-movie-N TO TRUE
009360     INITIALIZE f-rslt-movie
009370     SET sw-save-required-N TO TRUE
009380*
009390*    SAVE-REQUIRED DEFAULTS TO NO - ONLY THE MUTATING COMMANDS
009400*    BELOW TURN IT ON, AND ONLY THOSE TRIGGER A STORE REWRITE.
009410     EVALUATE TRUE
009420         WHEN sw-cmd-insert
009430              PERFORM 221000-start-insert-command
009440                 THRU 221000-finish-insert-command
009450*
009460         WHEN sw-cmd-update
009470              PERFORM 222000-start-update-command
009480                 THRU 222000-finish-update-command
009490*
009500         WHEN sw-cmd-remove
009510              PERFORM 228000-start-remove-command
009520                 THRU 228000-finish-remove-command
009530*
009540         WHEN sw-cmd-remove-lower-key
009550              PERFORM 224000-start-remove-lower-key
009560                 THRU 224000-finish-remove-lower-key
009570*
009580         WHEN sw-cmd-remove-lower
009590              PERFORM 225000-start-remove-lower
009600                 THRU 225000-finish-remove-lower
009610*
009620         WHEN sw-cmd-replace-if-greater
009630              PERFORM 226000-start-replace-if-greater
009640                 THRU 226000-finish-replace-if-greater
009650*
009660         WHEN sw-cmd-filter-by-name
009670              PERFORM 223100-start-filter-by-name
009680                 THRU 223100-finish-filter-by-name
009690*
009700         WHEN sw-cmd-filter-by-genre
009710              PERFORM 223200-start-filter-by-genre
009720                 THRU 223200-finish-filter-by-genre
009730*
009740         WHEN sw-cmd-max-by-name
009750              PERFORM 223300-start-max-by-name
009760                 THRU 223300-finish-max-by-name
009770*
009780         WHEN sw-cmd-find-by-id
009790              PERFORM 223000-start-find-by-id
009800                 THRU 223000-finish-find-by-id
009810*
009820         WHEN sw-cmd-find-by-name
009830              PERFORM 223050-start-find-by-name
009840                 THRU 223050-finish-find-by-name
009850*
009860         WHEN sw-cmd-show-all
009870              PERFORM 223400-start-show-all
009880                 THRU 223400-finish-show-all
009890*
009900         WHEN sw-cmd-collection-info
009910              PERFORM 227000-start-collection-info
009920                 THRU 227000-finish-collection-info
009930*
009940         WHEN OTHER
009950              SET sw-outcome-ERROR TO TRUE
009960*    AN UNRECOGNIZED CODE IS TREATED AS A HARD ERROR, NOT A
009970*    WARNING - A BAD COMMAND CODE MEANS THE ON-LINE SIDE AND
009980*    THIS PROGRAM HAVE DRIFTED OUT OF SYNC ON THE COMMAND
009990*    VOCABULARY, WHICH IS WORTH FLAGGING LOUDLY.
010000              MOVE "Unrecognized command code."
010010                TO ws-outcome-message
010020*
010030     END-EVALUATE
010040*    END-EVALUATE FALLS THROUGH STRAIGHT TO THE SAVE-REQUIRED
010050*    TEST BELOW, NO MATTER WHICH COMMAND RAN OR WHETHER IT
010060*    HIT THE OTHER CLAUSE.
010070*
010080     IF sw-save-required-Y
010090         PERFORM 290000-start-save-store
010100*    SAVE-STORE RUNS AT MOST ONCE PER COMMAND, AFTER THE
010110*    EVALUATE, NOT INSIDE EACH INDIVIDUAL COMMAND PARAGRAPH -
010120*    ONE PLACE TO CHANGE IF THE REWRITE STRATEGY EVER CHANGES.
010130            THRU 290000-finish-save-store
010140     END-IF
010150*
010160     PERFORM 229000-start-write-result
010170        THRU 229000-finish-write-result.
010180 220000-finish-dispatch-command.
010190     EXIT.
010200*
010210***************************************************************
010220*    INSERT IS THE ONLY COMMAND THAT CAN FAIL VALIDATION AND
010230*    STILL HAVE TOUCHED NOTHING ON THE STORE - NO ID WAS
010240*    ASSIGNED, NO ROW WAS APPENDED.
010250*    INSERT. VALIDATE, ASSIGN THE NEXT ID AND TODAY'S DATE,
010260*    APPEND TO THE TABLES, SAVE. VALIDATION FAILURE IS AN
010270*    ERROR RESULT, NOT A WARNING - CAT-0101.
010280***************************************************************
010290 221000-start-insert-command.
010300*    VALIDATE FIRST, ASSIGN SECOND, APPEND THIRD - THE ORDER
010310*    MATTERS. REVERSING ANY TWO OF THESE THREE STEPS WOULD
010320*    BURN AN ID OR TABLE SLOT ON A REJECTED RECORD.
010330     INITIALIZE ws-work-movie
010340*    ID AND CREATION-DATE ARE DELIBERATELY NOT MOVED HERE -
010350*    THEY COME FROM ASSIGN-NEXT-ID BELOW, ONLY AFTER VALIDATION
010360*    HAS PASSED, SO A REJECTED INSERT NEVER BURNS AN ID.
010370     MOVE f-cmp-name            TO ws-wm-name
010380     MOVE f-cmp-coord-x         TO ws-wm-coord-x
010390     MOVE f-cmp-coord-y         TO ws-wm-coord-y
010400     MOVE f-cmp-oscars-count    TO ws-wm-oscars-count
010410     MOVE f-cmp-genre           TO ws-wm-genre
010420     MOVE f-cmp-mpaa-rating     TO ws-wm-mpaa-rating
010430     MOVE f-cmp-director        TO ws-wm-director
010440*
010450     PERFORM 281000-start-validate-movie
010460        THRU 281000-finish-validate-movie
010470*
010480     IF sw-validation-passed-N
010490*    A FAILED VALIDATION IS A FULL STOP - NOTHING IS ASSIGNED,
010500*    NOTHING IS APPENDED, AND SAVE-REQUIRED IS NEVER SET.
010510         SET sw-outcome-ERROR TO TRUE
010520         MOVE "Insert rejected - movie failed validation."
010530           TO ws-outcome-message
010540     ELSE
010550         PERFORM 282000-start-assign-next-id
010560            THRU 282000-finish-assign-next-id
010570*
010580*    ASSIGN-NEXT-ID RUNS BEFORE APPEND-TO-TABLES, NEVER
010590*    AFTER - THE NEW ROW MUST ALREADY HAVE ITS ID AND DATE
010600*    BEFORE IT IS COPIED INTO THE TABLE.
010610         PERFORM 285000-start-append-to-tables
010620            THRU 285000-finish-append-to-tables
010630*
010640         SET sw-outcome-SUCCESS  TO TRUE
010650         SET sw-save-required-Y  TO TRUE
010660         MOVE "Movie inserted."   TO ws-outcome-message
010670     END-IF.
010680 221000-finish-insert-command.
010690     EXIT.
010700*
010710***************************************************************
010720*    UPDATE, UNLIKE INSERT, CAN STILL FAIL AFTER THE LOOKUP
010730*    SUCCEEDS - A FOUND ROW WHOSE REPLACEMENT FIELDS DO NOT
010740*    PASS VALIDATION IS REJECTED JUST THE SAME AS A NOT-FOUND.
010750*    UPDATE. EXISTING ID IS KEPT, CREATION-DATE IS NOT TOUCHED.
010760***************************************************************
010770 222000-start-update-command.
010780*    UPDATE DOES NOT CALL APPEND-TO-TABLES - IT REPLACES THE
010790*    EXISTING ROW'S FIELDS IN PLACE, AT THE SUBSCRIPT LOCATE-
010800*    BY-ID ALREADY FOUND.
010810     MOVE f-cmu-id TO ws-sub-1
010820*    THE ID ON THE COMMAND IS THE LOOKUP KEY - LOCATE-BY-ID IS
010830*    SHARED WITH FIND-BY-ID AND REMOVE SO THE THREE COMMANDS
010840*    NEVER DRIFT OUT OF AGREEMENT ON HOW A TITLE IS FOUND.
010850     PERFORM 223010-start-locate-by-id
010860        THRU 223010-finish-locate-by-id
010870*
010880     IF sw-record-found-N
010890         SET sw-outcome-ERROR TO TRUE
010900         MOVE "Update rejected - movie ID not found."
010910           TO ws-outcome-message
010920     ELSE
010930         INITIALIZE ws-work-movie
010940*    EVERY FIELD OFF THE COMMAND REPLACES THE EXISTING ROW'S
010950*    FIELD - UPDATE IS A FULL REPLACEMENT OF THE TITLE'S DATA,
010960*    NOT A PATCH OF INDIVIDUAL FIELDS, EXCEPT AS NOTED BELOW.
010970         MOVE f-cmu-id              TO ws-wm-id
010980         MOVE f-cmu-name            TO ws-wm-name
010990         MOVE f-cmu-coord-x         TO ws-wm-coord-x
011000         MOVE f-cmu-coord-y         TO ws-wm-coord-y
011010         MOVE f-cmu-oscars-count    TO ws-wm-oscars-count
011020         MOVE f-cmu-genre           TO ws-wm-genre
011030         MOVE f-cmu-mpaa-rating     TO ws-wm-mpaa-rating
011040         MOVE f-cmu-director        TO ws-wm-director
011050*
011060*    VALIDATION RUNS AGAINST THE REPLACEMENT FIELDS, NOT
011070*    AGAINST WHAT IS CURRENTLY ON FILE - A BAD NEW VALUE
011080*    CANNOT SNEAK IN BEHIND A GOOD OLD ONE.
011090         PERFORM 281000-start-validate-movie
011100            THRU 281000-finish-validate-movie
011110*
011120         IF sw-validation-passed-N
011130             SET sw-outcome-ERROR TO TRUE
011140             MOVE "Update rejected - movie failed validation."
011150               TO ws-outcome-message
011160         ELSE
011170             MOVE ws-mt-creation-date (ws-found-sub)
011180*    CREATION-DATE IS CARRIED FORWARD FROM THE EXISTING ROW,
011190*    NOT RESTAMPED - AN UPDATE IS NOT A NEW TITLE.
011200               TO ws-wm-creation-date
011210             MOVE ws-wm-name          TO ws-mt-name
011220                                             (ws-found-sub)
011230             MOVE ws-wm-coord-x       TO ws-mt-coord-x
011240                                             (ws-found-sub)
011250             MOVE ws-wm-coord-y       TO ws-mt-coord-y
011260                                             (ws-found-sub)
011270             MOVE ws-wm-oscars-count  TO ws-mt-oscars-count
011280                                             (ws-found-sub)
011290             MOVE ws-wm-genre         TO ws-mt-genre
011300                                             (ws-found-sub)
011310             MOVE ws-wm-mpaa-rating   TO ws-mt-mpaa-rating
011320                                             (ws-found-sub)
011330             MOVE ws-wm-director      TO ws-mt-director
011340                                             (ws-found-sub)
011350*
011360             PERFORM 110200-start-build-name-index
011370                THRU 110200-finish-build-name-index
011380*
011390             SET sw-outcome-SUCCESS  TO TRUE
011400             SET sw-save-required-Y  TO TRUE
011410             MOVE "Movie updated."    TO ws-outcome-message
011420         END-IF
011430     END-IF.
011440 222000-finish-update-command.
011450     EXIT.
011460*
011470***************************************************************
011480*    ID LOOKUPS NEVER NEED THE NAME INDEX - THE PRIMARY
011490*    TABLE IS SCANNED DIRECTLY, ID BY ID, IN TABLE ORDER.
011500*    FIND-BY-ID. EXACT KEY LOOKUP OVER THE PRIMARY TABLE.
011510*    LOCATE-BY-ID DOES THE ACTUAL SCAN; THIS PARAGRAPH ONLY
011520*    DECIDES WHAT TO SAY ABOUT THE OUTCOME.
011530***************************************************************
011540 223000-start-find-by-id.
011550*    FIND-BY-ID RETURNS A WARNING, NOT AN ERROR, WHEN THE ID
011560*    IS NOT ON FILE - A LOOKUP MISS IS NOT A SYSTEM PROBLEM.
011570     MOVE f-cmi-id TO ws-sub-1
011580*    SAME LOOKUP PARAGRAPH UPDATE AND REMOVE USE - KEEPS THE
011590*    "FOUND BY ID" RULE IN EXACTLY ONE PLACE.
011600     PERFORM 223010-start-locate-by-id
011610        THRU 223010-finish-locate-by-id
011620*
011630     IF sw-record-found-Y
011640         SET sw-outcome-SUCCESS TO TRUE
011650         MOVE "Movie found."    TO ws-outcome-message
011660         PERFORM 229100-start-format-movie-message
011670            THRU 229100-finish-format-movie-message
011680     ELSE
011690         SET sw-outcome-WARNING TO TRUE
011700         MOVE "Not found."      TO ws-outcome-message
011710     END-IF.
011720 223000-finish-find-by-id.
011730     EXIT.
011740*
011750***************************************************************
011760*    STRAIGHT SEQUENTIAL SCAN OF THE ID TABLE. THE TABLE IS
011770*    SMALL ENOUGH (SEE CAT-0101) THAT A SEARCH-BY-ID INDEX IS
011780*    NOT CARRIED - ONLY THE NAME SIDE IS KEPT SORTED.
011790***************************************************************
011800 223010-start-locate-by-id.
011810     SET sw-record-found-N TO TRUE
011820*    FOUND-SUB IS CLEARED TO ZERO BEFORE THE SCAN SO A STALE
011830*    SUBSCRIPT FROM AN EARLIER COMMAND CAN NEVER LEAK THROUGH
011840*    ON A MISS.
011850     MOVE cte-00 TO ws-found-sub
011860*
011870     IF ws-mv-table-cnt EQUAL cte-00
011880         GO TO 223010-finish-locate-by-id
011890     END-IF
011900*
011910     PERFORM 223011-start-test-one-id
011920*    BACKSTOP - AN EMPTY TABLE NEVER REACHES THIS PERFORM,
011930*    SEE THE EQUAL-ZERO SHORT-CIRCUIT JUST ABOVE.
011940        THRU 223011-finish-test-one-id
011950       VARYING idx-mv-table FROM cte-01 BY cte-01
011960         UNTIL idx-mv-table GREATER ws-mv-table-cnt
011970            OR sw-record-found-Y.
011980 223010-finish-locate-by-id.
011990     EXIT.
012000*
012010 223011-start-test-one-id.
012020     IF ws-mt-id (idx-mv-table) EQUAL ws-sub-1
012030         SET sw-record-found-Y TO TRUE
012040         SET ws-found-sub      TO idx-mv-table
012050     END-IF.
012060 223011-finish-test-one-id.
012070     EXIT.
012080*
012090***************************************************************
012100*    NAME LOOKUPS ALWAYS GO THROUGH THE NAME INDEX, NEVER
012110*    THE PRIMARY TABLE DIRECTLY - THE INDEX IS WHAT IS KEPT
012120*    SORTED FOR A SEARCH VERB TO WORK AGAINST.
012130*    FIND-BY-NAME. EXACT KEY LOOKUP OVER THE NAME INDEX.
012140*    FIND-BY-NAME DOES THE ACTUAL SEARCH; SAME
012150*    DECIDE-WHAT-TO-SAY SHAPE AS FIND-BY-ID.
012160***************************************************************
012170 223050-start-find-by-name.
012180*    SAME WARNING-NOT-ERROR TREATMENT AS FIND-BY-ID FOR A
012190*    NAME THAT IS NOT ON FILE.
012200     SET sw-record-found-N TO TRUE
012210*    SEARCH (NOT SEARCH ALL) IS USED DELIBERATELY - THE SHOP'S
012220*    STANDING RULE IS BINARY SEARCH ONLY OVER A TABLE THAT IS
012230*    CARRIED AS A TRUE ASCENDING KEY, WHICH THIS ONE IS.
012240*
012250     IF ws-mv-table-cnt GREATER cte-00
012260         SET idx-name-idx TO cte-01
012270         SEARCH ws-name-idx-table
012280             AT END
012290                 SET sw-record-found-N TO TRUE
012300             WHEN ws-ni-name (idx-name-idx) EQUAL f-cmn-name
012310                 SET sw-record-found-Y TO TRUE
012320                 MOVE ws-ni-sub (idx-name-idx) TO ws-found-sub      
012330         END-SEARCH
012340     END-IF
012350*
012360     IF sw-record-found-Y
012370         SET sw-outcome-SUCCESS TO TRUE
012380         MOVE "Movie found."    TO ws-outcome-message
012390         PERFORM 229100-start-format-movie-message
012400            THRU 229100-finish-format-movie-message
012410     ELSE
012420         SET sw-outcome-WARNING TO TRUE
012430         MOVE "Not found."      TO ws-outcome-message
012440     END-IF.
012450 223050-finish-find-by-name.
012460     EXIT.
012470*
012480***************************************************************
012490*    FILTER-BY-NAME. CASE-FOLDED SUBSTRING MATCH, RESULT LIST
012500*    WALKED OFF THE NAME INDEX SO IT COMES BACK NAME ASCENDING.
012510***************************************************************
012520 223100-start-filter-by-name.
012530*    A FILTER THAT MATCHES ZERO TITLES IS STILL A SUCCESS -
012540*    UNLIKE A SINGLE-RECORD LOOKUP, AN EMPTY LIST IS A
012550*    PERFECTLY GOOD ANSWER TO "WHO MATCHES THIS FILTER".
012560     MOVE cte-00 TO ws-matched-count
012570*    MATCHED-COUNT DOUBLES AS THE RUNNING F-RSLT-SEQ WRITTEN
012580*    BY 229600-START-WRITE-LIST-ROW FOR EACH HIT BELOW.
012590     MOVE f-cmn-name       TO ws-ss-needle
012600     MOVE f-cmn-name       TO ws-ss-needle-upper
012610     INSPECT ws-ss-needle-upper CONVERTING
012620         "abcdefghijklmnopqrstuvwxyz"
012630         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012640*
012650     IF ws-mv-table-cnt GREATER cte-00
012660*    SAME EMPTY-TABLE SHORT-CIRCUIT AS FIND-BY-NAME - AN
012670*    EMPTY COLLECTION NEVER DRIVES THE PER-ROW PERFORM BELOW.
012680         PERFORM 223110-start-test-one-filter-name
012690*    WALKED OFF THE NAME INDEX, NOT THE ID TABLE, SO HITS COME
012700*    BACK NAME ASCENDING WITHOUT A SEPARATE SORT STEP.
012710            THRU 223110-finish-test-one-filter-name
012720           VARYING idx-name-idx FROM cte-01 BY cte-01
012730             UNTIL idx-name-idx GREATER ws-mv-table-cnt
012740     END-IF
012750*
012760     SET sw-rslt-has-movie-N TO TRUE
012770     INITIALIZE f-rslt-movie
012780     MOVE cte-00 TO f-rslt-seq
012790     SET sw-outcome-SUCCESS TO TRUE
012800     MOVE "Filter by name complete." TO ws-outcome-message.
012810 223100-finish-filter-by-name.
012820     EXIT.
012830*
012840 223110-start-test-one-filter-name.
012850     MOVE ws-ni-name (idx-name-idx) TO ws-ss-haystack
012860*    EACH CANDIDATE NAME IS CASE-FOLDED FRESH EVERY PASS RATHER
012870*    THAN ONCE AT LOAD TIME, SINCE THE STORED NAME ITSELF MUST
012880*    STAY MIXED-CASE FOR DISPLAY AND FOR THE RESULT TAPE.
012890     MOVE ws-ss-haystack TO ws-ss-haystack-upper
012900     INSPECT ws-ss-haystack-upper CONVERTING
012910         "abcdefghijklmnopqrstuvwxyz"
012920         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012930*
012940     PERFORM 229500-start-test-substring
012950        THRU 229500-finish-test-substring
012960*
012970     IF sw-validation-passed-Y
012980         ADD cte-01 TO ws-matched-count
012990         MOVE ws-ni-sub (idx-name-idx) TO ws-sub-1
013000         PERFORM 229200-start-display-one-movie
013010            THRU 229200-finish-display-one-movie
013020         PERFORM 229600-start-write-list-row
013030            THRU 229600-finish-write-list-row
013040     END-IF.
013050 223110-finish-test-one-filter-name.
013060     EXIT.
013070*
013080***************************************************************
013090*    "FILTER" IN THIS CATALOG HAS ALWAYS MEANT A CASE-FOLDED
013100*    SUBSTRING OF THE NAME, NEVER A WILDCARD OR REGULAR
013110*    EXPRESSION - CAT-0177 SPELLED IT OUT THAT WAY.
013120*    FILTER-BY-GENRE. EXACT MATCH, WALKED OFF THE NAME INDEX SO
013130*    FILTER-BY-NAME'S RESULT LIST CAN BE AS LONG AS THE WHOLE
013140*    CATALOG - THE ON-LINE SIDE IS EXPECTED TO PAGE THROUGH
013150*    THE RESULT TAPE, NOT THIS PROGRAM.
013160*    THE LIST ALSO COMES BACK NAME ASCENDING.
013170***************************************************************
013180 223200-start-filter-by-genre.
013190*    SAME SUCCESS-EVEN-IF-EMPTY TREATMENT AS FILTER-BY-NAME.
013200     MOVE cte-00 TO ws-matched-count
013210*    GENRE IS NOT CASE-FOLDED - THE FEED ALWAYS SENDS IT IN
013220*    UPPER CASE ALREADY (SEE VALIDATE-MOVIE'S THREE-WAY TEST).
013230*
013240     IF ws-mv-table-cnt GREATER cte-00
013250         PERFORM 223210-start-test-one-filter-genre
013260            THRU 223210-finish-test-one-filter-genre
013270           VARYING idx-name-idx FROM cte-01 BY cte-01
013280             UNTIL idx-name-idx GREATER ws-mv-table-cnt
013290     END-IF
013300*
013310     SET sw-rslt-has-movie-N TO TRUE
013320     INITIALIZE f-rslt-movie
013330     MOVE cte-00 TO f-rslt-seq
013340     SET sw-outcome-SUCCESS TO TRUE
013350     MOVE "Filter by genre complete." TO ws-outcome-message.
013360 223200-finish-filter-by-genre.
013370     EXIT.
013380*
013390 223210-start-test-one-filter-genre.
013400     MOVE ws-ni-sub (idx-name-idx) TO ws-sub-1
013410     IF ws-mt-genre (ws-sub-1) EQUAL f-cmg-genre
013420         ADD cte-01 TO ws-matched-count
013430         PERFORM 229200-start-display-one-movie
013440            THRU 229200-finish-display-one-movie
013450         PERFORM 229600-start-write-list-row
013460            THRU 229600-finish-write-list-row
013470     END-IF.
013480 223210-finish-test-one-filter-genre.
013490     EXIT.
013500*
013510***************************************************************
013520*    UNLIKE FILTER-BY-NAME AND FILTER-BY-GENRE, MAX-BY-NAME
013530*    NEVER WRITES A "MATCH" ROW FOR EACH CANDIDATE - IT GOES
013540*    STRAIGHT TO THE ONE WINNING TITLE.
013550*    MAX-BY-NAME. GREATEST NAME IS THE LAST ENTRY OF THE
013560*    MAX-BY-NAME HAS NO "NOT FOUND" CASE OTHER THAN AN
013570*    EMPTY COLLECTION - EVERY NON-EMPTY COLLECTION HAS A
013580*    GREATEST NAME BY DEFINITION.
013590*    NAME INDEX SINCE IT IS CARRIED NAME ASCENDING.
013600***************************************************************
013610 223300-start-max-by-name.
013620*    THE NAME INDEX'S LAST SLOT IS, BY DEFINITION, THE
013630*    GREATEST NAME ON FILE ONCE THE TABLE IS SORTED - NO
013640*    SEPARATE MAX-SEARCH LOGIC IS NEEDED HERE.
013650     IF ws-mv-table-cnt EQUAL cte-00
013660*    CAT-0231 ADDED THIS FOR THE "GREATEST TITLE" BULLETIN -
013670*    "GREATEST" HERE MEANS LAST IN NAME ORDER, NOT HIGHEST
013680*    OSCAR COUNT OR ANY OTHER FIELD.
013690         SET sw-outcome-WARNING TO TRUE
013700         MOVE "Collection is empty." TO ws-outcome-message
013710     ELSE
013720         MOVE ws-mv-table-cnt TO ws-max-name-sub
013730         MOVE ws-ni-sub (ws-max-name-sub) TO ws-sub-1
013740         SET sw-outcome-SUCCESS TO TRUE
013750         MOVE "Movie found."    TO ws-outcome-message
013760         PERFORM 229300-start-format-movie-at-sub
013770            THRU 229300-finish-format-movie-at-sub
013780     END-IF.
013790 223300-finish-max-by-name.
013800     EXIT.
013810*
013820***************************************************************
013830*    SHOW-ALL. EVERY TITLE, NAME ASCENDING.
013840*    SHOW-ALL HAS NO FAILURE CASE AT ALL - EVEN AN EMPTY
013850*    COLLECTION RETURNS SUCCESS, JUST WITH ZERO MATCH ROWS.
013860***************************************************************
013870 223400-start-show-all.
013880*    SHOW-ALL IS FILTER-BY-NAME WITH NO FILTER APPLIED -
013890*    EVERY ROW ON THE NAME INDEX IS WRITTEN, IN ORDER.
013900     MOVE cte-00 TO ws-matched-count
013910*    SHOW-ALL IS THE ONLY COMMAND THAT CAN WRITE THE ENTIRE
013920*    TABLE TO THE RESULT TAPE IN ONE PASS - MATCHED-COUNT HERE
013930*    WILL END UP EQUAL TO WS-MV-TABLE-CNT WHEN IT IS DONE.
013940     IF ws-mv-table-cnt GREATER cte-00
013950         PERFORM 223410-start-show-one-movie
013960            THRU 223410-finish-show-one-movie
013970           VARYING idx-name-idx FROM cte-01 BY cte-01
013980             UNTIL idx-name-idx GREATER ws-mv-table-cnt
013990     END-IF
014000*
014010     SET sw-rslt-has-movie-N TO TRUE
014020     INITIALIZE f-rslt-movie
014030     MOVE cte-00 TO f-rslt-seq
014040     SET sw-outcome-SUCCESS TO TRUE
014050     MOVE "Show-all complete." TO ws-outcome-message.
014060 223400-finish-show-all.
014070     EXIT.
014080*
014090 223410-start-show-one-movie.
014100     MOVE ws-ni-sub (idx-name-idx) TO ws-sub-1
014110     PERFORM 229200-start-display-one-movie
014120        THRU 229200-finish-display-one-movie
014130     ADD cte-01 TO ws-matched-count
014140     PERFORM 229600-start-write-list-row
014150        THRU 229600-finish-write-list-row.
014160 223410-finish-show-one-movie.
014170     EXIT.
014180*
014190***************************************************************
014200*    REMOVE, REMOVE-LOWER-KEY AND REMOVE-LOWER ARE THE ONLY
014210*    THREE COMMANDS THAT SHRINK THE TABLE - ALL THREE GO
014220*    THROUGH ONE OF THE TWO DELETE HELPERS DOWN AT 286000.
014230*    REMOVE. BOOLEAN, BY ID. CAT-0101.
014240***************************************************************
014250 228000-start-remove-command.
014260*    REMOVE RETURNS A WARNING, NOT AN ERROR, WHEN THE ID IS
014270*    NOT FOUND - NOTHING ON THE CATALOG WAS SUPPOSED TO
014280*    CHANGE, AND NOTHING DID.
014290     MOVE f-cmi-id TO ws-sub-1
014300*    REMOVE TAKES A SINGLE ID, NOT A NAME - THE ON-LINE SIDE
014310*    ALWAYS KNOWS THE ID OF THE ROW IT IS ASKING TO DROP.
014320     PERFORM 223010-start-locate-by-id
014330        THRU 223010-finish-locate-by-id
014340*
014350*    LOCATE-BY-ID RUNS FIRST, EXACTLY AS IT DOES FOR UPDATE -
014360*    TWO COMMANDS, ONE LOOKUP PARAGRAPH.
014370     IF sw-record-found-N
014380         SET sw-outcome-WARNING TO TRUE
014390         MOVE "Remove failed - movie ID not found."
014400           TO ws-outcome-message
014410     ELSE
014420         PERFORM 286000-start-delete-from-table
014430            THRU 286000-finish-delete-from-table
014440*
014450         SET sw-outcome-SUCCESS  TO TRUE
014460         SET sw-save-required-Y  TO TRUE
014470         MOVE "Movie removed."   TO ws-outcome-message
014480     END-IF.
014490 228000-finish-remove-command.
014500     EXIT.
014510*
014520***************************************************************
014530*    REMOVE-LOWER-KEY TAKES THE THRESHOLD NAME DIRECTLY OFF
014540*    THE COMMAND TAPE'S NAME-ONLY REDEFINITION - NO LOOKUP IS
014550*    DONE AGAINST THE THRESHOLD ITSELF, ONLY AGAINST EACH ROW.
014560*    REMOVE-LOWER-KEY. REMOVE EVERY TITLE WHOSE NAME IS LESS
014570*    THAN THE THRESHOLD NAME GIVEN. RETURN THE COUNT REMOVED.
014580*    WALKED BACKWARD OVER THE ID TABLE SO SUBSCRIPTS OF TITLES
014590*    NOT YET TESTED ARE NOT DISTURBED BY AN EARLIER DELETE.
014600***************************************************************
014610 224000-start-remove-lower-key.
014620*    A ZERO-COUNT RESULT (NOTHING BELOW THE THRESHOLD) IS A
014630*    WARNING HERE TOO, SAME TREATMENT AS AN EMPTY FILTER.
014640     MOVE cte-00 TO ws-removed-count
014650*    THIS IS THE STUDIO WRITE-OFF COMMAND FROM CAT-0118 -
014660*    EVERYTHING NAMED BEFORE THE GIVEN THRESHOLD IN THE
014670*    COLLATING SEQUENCE IS TAKEN OFF THE CATALOG IN ONE PASS.
014680*
014690     IF ws-mv-table-cnt GREATER cte-00
014700*    SAME BACKWARD-WALK SHAPE AS REMOVE-LOWER BELOW - KEPT AS
014710*    TWO SEPARATE PARAGRAPHS RATHER THAN ONE SHARED ONE SINCE
014720*    THE THRESHOLD COMES FROM A DIFFERENT REDEFINE.
014730         PERFORM 224100-start-test-one-lower-key
014740            THRU 224100-finish-test-one-lower-key
014750           VARYING ws-sub-1 FROM ws-mv-table-cnt BY -1
014760             UNTIL ws-sub-1 LESS cte-01
014770     END-IF
014780*
014790     IF ws-removed-count GREATER cte-00
014800         PERFORM 110200-start-build-name-index
014810            THRU 110200-finish-build-name-index
014820         SET sw-outcome-SUCCESS TO TRUE
014830         SET sw-save-required-Y TO TRUE
014840         MOVE "Lower-key movies removed." TO ws-outcome-message
014850     ELSE
014860         SET sw-outcome-WARNING TO TRUE
014870         MOVE "No movies removed." TO ws-outcome-message
014880     END-IF.
014890 224000-finish-remove-lower-key.
014900     EXIT.
014910*
014920 224100-start-test-one-lower-key.
014930     IF ws-mt-name (ws-sub-1) LESS f-cmn-name
014940         PERFORM 286100-start-delete-at-sub
014950            THRU 286100-finish-delete-at-sub
014960         ADD cte-01 TO ws-removed-count
014970     END-IF.
014980 224100-finish-test-one-lower-key.
014990     EXIT.
015000*
015010***************************************************************
015020*    REMOVE-LOWER. SAME AS ABOVE, BUT THE THRESHOLD IS A WHOLE
015030*    MOVIE RECORD (ONLY ITS NAME MATTERS, PER THE ORDERING
015040*    RULE - CAT-0101).
015050***************************************************************
015060 225000-start-remove-lower.
015070*    REMOVE-LOWER WALKS THE ID TABLE BACKWARD, SUBSCRIPT BY
015080*    SUBSCRIPT, SO A DELETE PARTWAY THROUGH NEVER DISTURBS
015090*    ROWS STILL WAITING TO BE TESTED.
015100     MOVE cte-00 TO ws-removed-count
015110*    SAME IDEA AS REMOVE-LOWER-KEY, BUT THE THRESHOLD COMES IN
015120*    AS A WHOLE MOVIE RECORD OFF THE COMMAND TAPE - ONLY ITS
015130*    NAME FIELD IS EVER LOOKED AT.
015140*
015150     IF ws-mv-table-cnt GREATER cte-00
015160         PERFORM 225100-start-test-one-lower
015170            THRU 225100-finish-test-one-lower
015180           VARYING ws-sub-1 FROM ws-mv-table-cnt BY -1
015190             UNTIL ws-sub-1 LESS cte-01
015200     END-IF
015210*
015220     IF ws-removed-count GREATER cte-00
015230         PERFORM 110200-start-build-name-index
015240            THRU 110200-finish-build-name-index
015250         SET sw-outcome-SUCCESS TO TRUE
015260         SET sw-save-required-Y TO TRUE
015270         MOVE "Lower movies removed." TO ws-outcome-message
015280     ELSE
015290         SET sw-outcome-WARNING TO TRUE
015300         MOVE "No movies removed." TO ws-outcome-message
015310     END-IF.
015320 225000-finish-remove-lower.
015330     EXIT.
015340*
015350 225100-start-test-one-lower.
015360     IF ws-mt-name (ws-sub-1) LESS f-cmp-name
015370         PERFORM 286100-start-delete-at-sub
015380            THRU 286100-finish-delete-at-sub
015390         ADD cte-01 TO ws-removed-count
015400     END-IF.
015410 225100-finish-test-one-lower.
015420     EXIT.
015430*
015440***************************************************************
015450*    REPLACE-IF-GREATER'S LOOKUP GOES THROUGH THE NAME INDEX,
015460*    SAME AS FIND-BY-NAME - BOTH NEED AN EXACT NAME MATCH.
015470*    REPLACE-IF-GREATER. LOOK UP BY NAME. IF FOUND AND THE
015480*    EXISTING RECORD'S NAME IS NOT GREATER THAN THE NEW ONE'S,
015490*    REPLACE IT - SAME ID, TODAY'S DATE, RE-VALIDATED.
015500***************************************************************
015510 226000-start-replace-if-greater.
015520*    REPLACE-IF-GREATER IS THE ONLY COMMAND WHOSE LOOKUP KEY
015530*    (KEY-NAME) AND WHOSE PAYLOAD NAME (NAME) CAN LEGITIMATELY
015540*    DIFFER FROM EACH OTHER.
015550     SET sw-record-found-N TO TRUE
015560*    CAT-0140 - THE CATALOG UPDATE FEED SOMETIMES SENDS A
015570*    TITLE THAT IS ALREADY ON FILE UNDER A DIFFERENT NAME
015580*    SPELLING. THIS COMMAND ONLY TAKES THE NEWER RECORD IF THE
015590*    NEW NAME IS NOT LESS THAN WHAT IS ALREADY THERE.
015600*
015610     IF ws-mv-table-cnt GREATER cte-00
015620         SET idx-name-idx TO cte-01
015630         SEARCH ws-name-idx-table
015640             AT END
015650                 SET sw-record-found-N TO TRUE
015660             WHEN ws-ni-name (idx-name-idx) EQUAL f-cmr-key-name
015670                 SET sw-record-found-Y TO TRUE
015680                 MOVE ws-ni-sub (idx-name-idx) TO ws-found-sub      
015690         END-SEARCH
015700     END-IF
015710*
015720     IF sw-record-found-N
015730         SET sw-outcome-WARNING TO TRUE
015740         MOVE "Replace rejected - key not found."
015750           TO ws-outcome-message
015760     ELSE
015770         IF ws-mt-name (ws-found-sub) GREATER f-cmr-name
015780             SET sw-outcome-WARNING TO TRUE
015790             MOVE "Replace rejected - existing movie is greater."
015800               TO ws-outcome-message
015810         ELSE
015820             INITIALIZE ws-work-movie
015830*    THE SURVIVING RECORD KEEPS THE EXISTING ID BUT GETS
015840*    TODAY'S DATE - TREATED AS A FRESH ARRIVAL FOR DATING
015850*    PURPOSES EVEN THOUGH THE KEY DID NOT CHANGE.
015860             MOVE f-cmr-name            TO ws-wm-name
015870             MOVE f-cmr-coord-x         TO ws-wm-coord-x
015880             MOVE f-cmr-coord-y         TO ws-wm-coord-y
015890             MOVE f-cmr-oscars-count    TO ws-wm-oscars-count
015900             MOVE f-cmr-genre           TO ws-wm-genre
015910             MOVE f-cmr-mpaa-rating     TO ws-wm-mpaa-rating
015920             MOVE f-cmr-director        TO ws-wm-director
015930*
015940*    SAME VALIDATE-MOVIE CALL EVERY OTHER MUTATING COMMAND
015950*    USES - REPLACE-IF-GREATER DOES NOT GET A LOOSER RULE
015960*    JUST BECAUSE THE RECORD IS ALREADY ON FILE.
015970             PERFORM 281000-start-validate-movie
015980                THRU 281000-finish-validate-movie
015990*
016000             IF sw-validation-passed-N
016010                 SET sw-outcome-ERROR TO TRUE
016020                 MOVE "Replace rejected - movie failed "
016030                      "validation." TO ws-outcome-message
016040             ELSE
016050                 MOVE ws-today-ccyymmdd  TO ws-wm-creation-date
016060                 MOVE ws-mt-id (ws-found-sub) TO ws-wm-id
016070                 MOVE ws-wm-name          TO ws-mt-name
016080                                                 (ws-found-sub)
016090                 MOVE ws-wm-coord-x       TO ws-mt-coord-x
016100                                                 (ws-found-sub)
016110                 MOVE ws-wm-coord-y       TO ws-mt-coord-y
016120                                                 (ws-found-sub)
016130                 MOVE ws-wm-oscars-count  TO ws-mt-oscars-count
016140                                                 (ws-found-sub)
016150                 MOVE ws-wm-genre         TO ws-mt-genre
016160                                                 (ws-found-sub)
016170                 MOVE ws-wm-mpaa-rating   TO ws-mt-mpaa-rating
016180                                                 (ws-found-sub)
016190                 MOVE ws-wm-creation-date TO ws-mt-creation-date
016200                                                 (ws-found-sub)
016210                 MOVE ws-wm-director      TO ws-mt-director
016220                                                 (ws-found-sub)
016230*
016240                 PERFORM 110200-start-build-name-index
016250                    THRU 110200-finish-build-name-index
016260*
016270                 SET sw-outcome-SUCCESS  TO TRUE
016280                 SET sw-save-required-Y  TO TRUE
016290                 MOVE "Movie replaced." TO ws-outcome-message
016300             END-IF
016310         END-IF
016320     END-IF.
016330 226000-finish-replace-if-greater.
016340     EXIT.
016350*
016360***************************************************************
016370*    COLLECTION-INFO IS THE ONLY COMMAND PARAGRAPH THAT
016380*    NEVER SETS SAVE-REQUIRED AND NEVER SETS AN ERROR OR
016390*    WARNING OUTCOME - IT CANNOT FAIL.
016400*    COLLECTION-INFO. ALWAYS SUCCESS. NO STORE REWRITE.
016410***************************************************************
016420 227000-start-collection-info.
016430*    CAT-0188 - FEEDS THE NIGHTLY CONTROL REPORT. NEVER
016440*    CHANGES THE COLLECTION, SO SAVE-REQUIRED IS NEVER SET
016450*    HERE AND THE OUTCOME IS ALWAYS SUCCESS.
016460*    COLLECTION-TYPE, STAMP, COUNT AND MAXID ARE THE FOUR
016470*    FIELDS THE NIGHTLY CONTROL REPORT HAS ALWAYS PULLED FROM
016480*    THIS COMMAND, UNCHANGED SINCE CAT-0188.
016490     PERFORM 282500-start-recompute-max-id
016500        THRU 282500-finish-recompute-max-id
016510     MOVE ws-today-ccyymmdd TO ws-ci-init-time (1:8)
016520     MOVE ws-today-time     TO ws-ci-init-time (9:6)
016530     MOVE ws-mv-table-cnt       TO ws-ci-elements-count
016540     MOVE ws-mv-table-max-id    TO ws-ci-max-id
016550*
016560     SET sw-outcome-SUCCESS TO TRUE
016570     MOVE "Collection info produced." TO ws-outcome-message
016580*
016590     DISPLAY SPACE
016600     DISPLAY "+----------------------------------------+"
016610     DISPLAY "|          COLLECTION INFO.              |"
016620     DISPLAY "+----------------------------------------+"
016630     DISPLAY "| " banner-char " TYPE  : ["
016640             ws-ci-collection-type "]."
016650     DISPLAY "| " banner-char " STAMP : [" ws-ci-init-time "]."
016660     DISPLAY "| " banner-char " COUNT : ["
016670             ws-ci-elements-count "]."
016680     DISPLAY "| " banner-char " MAXID : [" ws-ci-max-id "]."
016690     DISPLAY "+----------------------------------------+".
016700 227000-finish-collection-info.
016710     EXIT.
016720*
016730***************************************************************
016740*    WRITE THE OUTCOME TO THE RESULT TAPE.
016750***************************************************************
016760 229000-start-write-result.
016770*    WRITE-RESULT NEVER TOUCHES F-RSLT-SEQ, F-RSLT-HAS-MOVIE
016780*    OR F-RSLT-MOVIE - THOSE ARE SET UP EARLIER BY THE
016790*    COMMAND PARAGRAPH ITSELF, BEFORE THIS PARAGRAPH RUNS.
016800     MOVE ws-outcome-code    TO f-rslt-code
016810*    EVERY COMMAND ENDS UP HERE EXACTLY ONCE - THE CLOSING
016820*    LINE FOR THE COMMAND, AS OPPOSED TO THE "MATCH" ROWS A
016830*    FILTER OR SHOW-ALL MAY HAVE WRITTEN AHEAD OF IT.
016840     MOVE f-cmd-code         TO f-rslt-cmd-code
016850     MOVE ws-outcome-message TO f-rslt-message
016860*
016870     WRITE f-rslt-rec.
016880 229000-finish-write-result.
016890     EXIT.
016900*
016910***************************************************************
016920*    FORMAT-MOVIE-MESSAGE IS CALLED FROM BOTH FIND-BY-ID AND
016930*    FIND-BY-NAME ONCE A MATCH IS CONFIRMED - NEITHER ONE
016940*    BUILDS THE DISPLAY OR THE PAYLOAD ON ITS OWN.
016950*    FORMAT THE MESSAGE TEXT FOR A FOUND-BY-ID/FOUND-BY-NAME
016960*    RESULT, SHOW THE RECORD IN A BOXED DUMP, AND CARRY IT HOME
016970*    ON THE RESULT TAPE - CAT-0410.
016980***************************************************************
016990 229100-start-format-movie-message.
017000     MOVE ws-found-sub TO ws-sub-1
017010*    SHARED BY FIND-BY-ID AND FIND-BY-NAME - BOTH LAND HERE
017020*    ONCE WS-FOUND-SUB IS SET, SO THE DISPLAY AND THE RESULT-
017030*    TAPE PAYLOAD ARE BUILT IDENTICALLY EITHER WAY.
017040     PERFORM 229200-start-display-one-movie
017050        THRU 229200-finish-display-one-movie
017060     PERFORM 229150-start-load-rslt-movie
017070        THRU 229150-finish-load-rslt-movie.
017080 229100-finish-format-movie-message.
017090     EXIT.
017100*
017110***************************************************************
017120*    LOAD THE TITLE AT WS-SUB-1 INTO THE RESULT RECORD'S MOVIE
017130*    GROUP AND MARK IT PRESENT - SHARED BY FIND-BY-ID,
017140*    FIND-BY-NAME AND MAX-BY-NAME.
017150***************************************************************
017160 229150-start-load-rslt-movie.
017170*    SHARED BY FIND-BY-ID, FIND-BY-NAME, MAX-BY-NAME, EVERY
017180*    FILTER HIT, AND EVERY SHOW-ALL ROW - ONE PLACE BUILDS
017190*    THE F-RSLT-MOVIE GROUP, NO MATTER WHICH COMMAND ASKED.
017200     SET sw-rslt-has-movie-Y      TO TRUE
017210     MOVE ws-mt-id            (ws-sub-1) TO f-rm-id
017220     MOVE ws-mt-name          (ws-sub-1) TO f-rm-name
017230     MOVE ws-mt-coord-x       (ws-sub-1) TO f-rm-coord-x
017240     MOVE ws-mt-coord-y       (ws-sub-1) TO f-rm-coord-y
017250     MOVE ws-mt-oscars-count  (ws-sub-1) TO f-rm-oscars-count
017260     MOVE ws-mt-genre         (ws-sub-1) TO f-rm-genre
017270     MOVE ws-mt-mpaa-rating   (ws-sub-1) TO f-rm-mpaa-rating
017280     MOVE ws-mt-creation-date (ws-sub-1) TO f-rm-creation-date
017290     MOVE ws-mt-director      (ws-sub-1) TO f-rm-director.
017300 229150-finish-load-rslt-movie.
017310     EXIT.
017320*
017330 229300-start-format-movie-at-sub.
017340*    MAX-BY-NAME'S OWN ENTRY POINT INTO THE SAME DISPLAY-AND-
017350*    LOAD PAIR USED BY FORMAT-MOVIE-MESSAGE - KEPT AS A
017360*    SEPARATE PARAGRAPH ONLY BECAUSE THE CALLER ALREADY KNOWS
017370*    WS-SUB-1 AND HAS NO WS-FOUND-SUB TO COPY FROM.
017380     PERFORM 229200-start-display-one-movie
017390        THRU 229200-finish-display-one-movie
017400     PERFORM 229150-start-load-rslt-movie
017410        THRU 229150-finish-load-rslt-movie.
017420 229300-finish-format-movie-at-sub.
017430     EXIT.
017440*
017450***************************************************************
017460*    FILTER-BY-NAME, FILTER-BY-GENRE AND SHOW-ALL ALL CALL
017470*    THIS ONCE PER MATCHING ROW - NONE OF THE THREE WRITE
017480*    THE RESULT TAPE DIRECTLY.
017490*    WRITE ONE RESULT-TAPE ROW PER MATCHING TITLE FOR A
017500*    FILTER/SHOW-ALL COMMAND - CAT-0410. F-RSLT-CODE OF "MATCH"
017510*    TELLS THE ON-LINE SIDE THIS IS A LIST ITEM, NOT THE
017520*    CLOSING SUCCESS/WARNING/ERROR LINE FOR THE COMMAND.
017530***************************************************************
017540 229600-start-write-list-row.
017550*    F-RSLT-SEQ IS ALREADY CURRENT IN WS-MATCHED-COUNT BY THE
017560*    TIME THIS IS CALLED - THE CALLER INCREMENTS IT BEFORE
017570*    PERFORMING THIS PARAGRAPH, NOT AFTER.
017580     PERFORM 229150-start-load-rslt-movie
017590*    CODE OF "MATCH" TELLS THE ON-LINE SIDE THIS ROW IS A LIST
017600*    ITEM, NOT THE CLOSING LINE - SEE THE RECORD LAYOUT NOTE
017610*    ABOVE THE FD FOR MOVIE-RSLT-FILE.
017620        THRU 229150-finish-load-rslt-movie
017630     MOVE "MATCH"             TO f-rslt-code
017640     MOVE f-cmd-code          TO f-rslt-cmd-code
017650     MOVE ws-matched-count    TO f-rslt-seq
017660     MOVE SPACES              TO f-rslt-message
017670     WRITE f-rslt-rec.
017680 229600-finish-write-list-row.
017690     EXIT.
017700*
017710***************************************************************
017720*    ONE BOXED DISPLAY PER TITLE. PLAIN DUMP, NO REPORT WRITER -
017730*    ON-LINE SIDE ONLY WANTS ONE DUMP PER TITLE, NOT A FULL
017740*    REPORT.
017750***************************************************************
017760 229200-start-display-one-movie.
017770*    SAME SEVEN FIELDS, SAME ORDER, AS THE COLUMNS ON THE
017780*    OLD GREEN-BAR CATALOG LISTING THIS REPLACED IN SPIRIT
017790*    BACK IN '87, PLUS THE DIRECTOR NAME CAT-0209 ADDED.
017800     DISPLAY "+----------------------------------------+"
017810     DISPLAY "| " banner-char " ID    : ["
017820             ws-mt-id (ws-sub-1) "]."
017830     DISPLAY "| " banner-char " NAME  : ["
017840             ws-mt-name (ws-sub-1) "]."
017850     DISPLAY "| " banner-char " GENRE : ["
017860             ws-mt-genre (ws-sub-1) "]."
017870     DISPLAY "| " banner-char " RATED : ["
017880             ws-mt-mpaa-rating (ws-sub-1) "]."
017890     DISPLAY "| " banner-char " OSCAR : ["
017900             ws-mt-oscars-count (ws-sub-1) "]."
017910     DISPLAY "| " banner-char " DATE  : ["
017920             ws-mt-creation-date (ws-sub-1) "]."
017930     DISPLAY "| " banner-char " DIR   : ["
017940             ws-mt-dir-person-name (ws-sub-1) "]."
017950     DISPLAY "+----------------------------------------+".
017960 229200-finish-display-one-movie.
017970     EXIT.
017980*
017990***************************************************************
018000*    229500/229510 ARE THE ONLY TWO PARAGRAPHS IN THE WHOLE
018010*    PROGRAM THAT DO NOT TOUCH EITHER OF THE TWO COLLECTION
018020*    TABLES - PURE TEXT COMPARE.
018030*    CASE-FOLDED SUBSTRING TEST. WS-SS-NEEDLE-UPPER AGAINST
018040*    WS-SS-HAYSTACK-UPPER. SETS THE VALIDATION SWITCH AS A
018050*    YES/NO ANSWER TO KEEP ONE SWITCH VOCABULARY FOR "PASSED".
018060***************************************************************
018070 229500-start-test-substring.
018080*    RETURNS PASSED/FAILED THROUGH THE SAME SWITCH VALIDATE-
018090*    MOVIE USES - ONE YES/NO VOCABULARY FOR THE WHOLE PROGRAM.
018100     SET sw-validation-passed-N TO TRUE
018110*    A BLANK SEARCH ARGUMENT IS TREATED AS "MATCHES EVERYTHING"
018120*    RATHER THAN "MATCHES NOTHING" - SEE THE ZERO-LENGTH TEST
018130*    JUST BELOW.
018140     MOVE cte-00 TO ws-scan-len
018150     MOVE cte-00 TO ws-substring-len
018160     MOVE cte-00 TO ws-name-len
018170*
018180     INSPECT ws-ss-needle-upper TALLYING ws-substring-len
018190         FOR CHARACTERS BEFORE INITIAL SPACE
018200     INSPECT ws-ss-haystack-upper TALLYING ws-name-len
018210         FOR CHARACTERS BEFORE INITIAL SPACE
018220*
018230     IF ws-substring-len EQUAL cte-00
018240         SET sw-validation-passed-Y TO TRUE
018250         GO TO 229500-finish-test-substring
018260     END-IF
018270*
018280     IF ws-substring-len GREATER ws-name-len
018290         GO TO 229500-finish-test-substring
018300     END-IF
018310*
018320     COMPUTE ws-scan-len = ws-name-len - ws-substring-len + cte-01
018330*
018340     PERFORM 229510-start-test-one-window
018350        THRU 229510-finish-test-one-window
018360       VARYING ws-sub-2 FROM cte-01 BY cte-01
018370         UNTIL ws-sub-2 GREATER ws-scan-len
018380            OR sw-validation-passed-Y.
018390 229500-finish-test-substring.
018400     EXIT.
018410*
018420 229510-start-test-one-window.
018430*    SUBSTRING-LEN-WIDE WINDOW MOVED ONE CHARACTER AT A TIME -
018440*    PLAIN AND SLOW, BUT THE NAME FIELD IS ONLY 40 BYTES.
018450     MOVE SPACES TO ws-ss-window
018460*    ONE SLIDING WINDOW PER CALL - STOPS AS SOON AS A MATCH IS
018470*    FOUND RATHER THAN SCANNING THE REST OF THE NAME.
018480     MOVE ws-ss-haystack-upper (ws-sub-2 : ws-substring-len)
018490       TO ws-ss-window (1 : ws-substring-len)
018500*
018510     IF ws-ss-window (1 : ws-substring-len) EQUAL
018520        ws-ss-needle-upper (1 : ws-substring-len)
018530         SET sw-validation-passed-Y TO TRUE
018540     END-IF.
018550 229510-finish-test-one-window.
018560     EXIT.
018570*
018580***************************************************************
018590*    VALIDATE-MOVIE. REJECT THE WHOLE RECORD IF ANY RULE FAILS -
018600*    NO PARTIAL INSERT/UPDATE. CAT-0272, CAT-0288.
018610***************************************************************
018620 281000-start-validate-movie.
018630*    CALLED FROM INSERT, UPDATE AND REPLACE-IF-GREATER -
018640*    THE ONE PLACE WHERE A TITLE'S DATA IS JUDGED FIT TO BE
018650*    WRITTEN TO THE STORE.
018660*    FIVE TOP-LEVEL RULES ON THE MOVIE ITSELF, THEN THE
018670*    DIRECTOR SUB-RECORD'S OWN FOUR RULES BELOW, ONLY IF THE
018680*    MOVIE-LEVEL RULES ALL PASSED FIRST.
018690     SET sw-validation-passed-Y TO TRUE
018700*    EVERY RULE BELOW IS CHECKED REGARDLESS OF WHETHER AN
018710*    EARLIER ONE ALREADY FAILED - THE SWITCH IS ONLY EVER SET
018720*    TO "FAILED", NEVER BACK TO "PASSED", SO ONE BAD FIELD
018730*    CANNOT BE MASKED BY A LATER GOOD ONE.
018740*
018750     IF ws-wm-name EQUAL SPACES
018760         SET sw-validation-passed-N TO TRUE
018770     END-IF
018780*
018790     IF ws-wm-coord-x GREATER 266.00
018800         SET sw-validation-passed-N TO TRUE
018810     END-IF
018820*
018830     IF ws-wm-oscars-count EQUAL cte-00
018840         SET sw-validation-passed-N TO TRUE
018850     END-IF
018860*
018870     IF ws-wm-genre NOT EQUAL "COMEDY  "
018880        AND ws-wm-genre NOT EQUAL "TRAGEDY "
018890        AND ws-wm-genre NOT EQUAL "THRILLER"
018900         SET sw-validation-passed-N TO TRUE
018910     END-IF
018920*
018930     IF ws-wm-mpaa-rating NOT EQUAL "G    "
018940        AND ws-wm-mpaa-rating NOT EQUAL "PG_13"
018950        AND ws-wm-mpaa-rating NOT EQUAL "R    "
018960         SET sw-validation-passed-N TO TRUE
018970     END-IF
018980*
018990     IF sw-validation-passed-Y
019000*    DIRECTOR VALIDATION IS SKIPPED OUTRIGHT IF THE MOVIE-
019010*    LEVEL RULES ALREADY FAILED - NO SENSE CHECKING THE
019020*    DIRECTOR BLOCK OF A RECORD THAT IS ALREADY REJECTED.
019030         PERFORM 281100-start-validate-director
019040            THRU 281100-finish-validate-director
019050     END-IF.
019060 281000-finish-validate-movie.
019070     EXIT.
019080*
019090***************************************************************
019100*    VALIDATE-DIRECTOR. PASSPORT-ID NON-BLANK, 39 CHARACTERS
019110*    OR LESS (IT IS DEFINED AT EXACTLY 39 SO LENGTH ITSELF IS
019120*    NEVER THE FAILURE - ONLY BLANK/NON-BLANK IS TESTED HERE).
019130***************************************************************
019140 281100-start-validate-director.
019150*    FOUR RULES - PERSON-NAME NOT BLANK, PASSPORT-ID NOT
019160*    BLANK, HAIR-COLOR ONE OF THREE VALUES, LOCATION NAME NOT
019170*    BLANK. COORDINATES ON THE LOCATION ARE NOT VALIDATED.
019180     IF ws-wm-dir-person-name EQUAL SPACES
019190*    CAT-0209 WIDENED PASSPORT-ID TO 39 BYTES - THIS TEST ONLY
019200*    CHECKS FOR BLANK, NOT FOR LENGTH, SINCE THE FIELD IS FIXED
019210*    AT 39 AND CANNOT OVERFLOW.
019220         SET sw-validation-passed-N TO TRUE
019230     END-IF
019240*
019250     IF ws-wm-dir-passport-id EQUAL SPACES
019260         SET sw-validation-passed-N TO TRUE
019270     END-IF
019280*
019290     IF ws-wm-dir-hair-color NOT EQUAL "YELLOW"
019300        AND ws-wm-dir-hair-color NOT EQUAL "WHITE "
019310        AND ws-wm-dir-hair-color NOT EQUAL "BROWN "
019320         SET sw-validation-passed-N TO TRUE
019330     END-IF
019340*
019350     IF ws-wm-loc-name EQUAL SPACES
019360*    LOC-NAME BLANK CHECK ONLY - LOC-X AND LOC-Y ARE GRID
019370*    COORDINATES FOR THE DIRECTOR'S OWN LOCATION, NOT
019380*    VALIDATED THE WAY THE MOVIE'S OWN COORD-X IS.
019390         SET sw-validation-passed-N TO TRUE
019400     END-IF.
019410 281100-finish-validate-director.
019420     EXIT.
019430*
019440***************************************************************
019450*    281000/281100 AND 282000/282500/282510 ARE THE TWO
019460*    PARAGRAPH FAMILIES EVERY MUTATING COMMAND ROUTES
019470*    THROUGH, EITHER DIRECTLY OR BY WAY OF INSERT/REPLACE.
019480*    ASSIGN-NEXT-ID. MAX-ID + 1, TODAY'S DATE. INSERT AND
019490*    REPLACE-IF-GREATER ONLY - CAT-0101, CAT-0288.
019500***************************************************************
019510 282000-start-assign-next-id.
019520*    CAT-0288 MOVED THIS TO RESCAN FOR THE TRUE MAX EVERY TIME
019530*    RATHER THAN TRUST A CARRIED-FORWARD HIGH-WATER MARK, SINCE
019540*    A REMOVE CAN TAKE OUT THE TITLE THAT USED TO HOLD IT.
019550*    ID ASSIGNMENT AND DATE STAMPING HAPPEN TOGETHER HERE -
019560*    NEITHER ONE IS EVER DONE WITHOUT THE OTHER.
019570     PERFORM 282500-start-recompute-max-id
019580        THRU 282500-finish-recompute-max-id
019590     ADD cte-01 TO ws-mv-table-max-id
019600     MOVE ws-mv-table-max-id TO ws-wm-id
019610     MOVE ws-today-ccyymmdd  TO ws-wm-creation-date.
019620 282000-finish-assign-next-id.
019630     EXIT.
019640*
019650***************************************************************
019660*    A REMOVE CAN TAKE OUT THE ROW THAT HELD THE OLD HIGH-
019670*    WATER MARK, SO THIS PARAGRAPH RE-DERIVES THE TRUE MAX
019680*    OFF WHAT IS STILL ON FILE EVERY TIME IT IS CALLED.
019690*    RECOMPUTE-MAX-ID. RESCANS THE TABLE FOR THE TRUE CURRENT
019700*    HIGH ID - CAT-0410. A REMOVE CAN TAKE OUT THE TITLE THAT
019710*    USED TO HOLD THE HIGH-WATER MARK, SO THE MARK HAS TO BE
019720*    RE-DERIVED FROM WHAT IS STILL ON FILE, NOT CARRIED FORWARD.
019730*    ZERO WHEN THE COLLECTION IS EMPTY.
019740***************************************************************
019750 282500-start-recompute-max-id.
019760*    AN EMPTY TABLE RETURNS ZERO, MATCHING THE CONTRACT
019770*    COLLECTION-INFO RELIES ON FOR ITS "0 IF EMPTY" ANSWER.
019780     MOVE cte-00 TO ws-mv-table-max-id
019790*
019800     IF ws-mv-table-cnt EQUAL cte-00
019810         GO TO 282500-finish-recompute-max-id
019820     END-IF
019830*
019840     PERFORM 282510-start-test-one-max-id
019850        THRU 282510-finish-test-one-max-id
019860       VARYING idx-mv-table FROM cte-01 BY cte-01
019870         UNTIL idx-mv-table GREATER ws-mv-table-cnt.
019880 282500-finish-recompute-max-id.
019890     EXIT.
019900*
019910 282510-start-test-one-max-id.
019920     IF ws-mt-id (idx-mv-table) GREATER ws-mv-table-max-id
019930         MOVE ws-mt-id (idx-mv-table) TO ws-mv-table-max-id
019940     END-IF.
019950 282510-finish-test-one-max-id.
019960     EXIT.
019970*
019980***************************************************************
019990*    COMPARE-NAMES IS CALLED FROM BOTH THE LOAD-TIME INDEX
020000*    BUILD AND THE RUN-TIME RE-SORT AFTER AN INSERT - ONE
020010*    COMPARE RULE, TWO CALLERS.
020020*    COMPARE-NAMES. NATIVE COLLATING SEQUENCE COMPARE, NAME
020030*    ASCENDING, PER THE DECISION RECORDED FOR THE ORDERING RULE.
020040***************************************************************
020050 283000-start-compare-names.
020060*    RETURNS THROUGH THE SAME SW-CMP-LESS/EQUAL/GREATER
020070*    SWITCH EVERY CALLER BELOW TESTS.
020080     SET sw-cmp-equal TO TRUE
020090*    NATIVE COLLATING SEQUENCE, NOT A CASE-FOLDED COMPARE - THE
020100*    NAME INDEX ORDERING RULE HAS ALWAYS BEEN PLAIN EBCDIC/
020110*    ASCII ORDER, SAME AS THE ORIGINAL 1987 WRITE-UP.
020120*
020130     IF ws-cmp-name-1 LESS ws-cmp-name-2
020140         SET sw-cmp-less TO TRUE
020150     ELSE
020160         IF ws-cmp-name-1 GREATER ws-cmp-name-2
020170             SET sw-cmp-greater TO TRUE
020180         END-IF
020190     END-IF.
020200 283000-finish-compare-names.
020210     EXIT.
020220*
020230***************************************************************
020240*    APPEND-TO-TABLES IS ONLY EVER CALLED AFTER VALIDATE-
020250*    MOVIE HAS PASSED AND ASSIGN-NEXT-ID HAS RUN - NEVER
020260*    CALLED DIRECTLY OFF A COMMAND PARAGRAPH.
020270*    APPEND A NEWLY-VALIDATED MOVIE TO THE END OF THE ID TABLE
020280*    285000-START-APPEND-TO-TABLES IS THE ONLY PARAGRAPH THAT
020290*    GROWS THE PRIMARY TABLE - EVERY SHRINKING PATH RUNS
020300*    THROUGH 286000/286100 INSTEAD.
020310*    (PRESERVES ID-INSERTION ORDER) AND RE-BUILD THE NAME INDEX.
020320***************************************************************
020330 285000-start-append-to-tables.
020340*    COUNT IS BUMPED FIRST SO THE NEW SUBSCRIPT IS ALREADY
020350*    THE UPDATED COUNT, NOT THE OLD ONE PLUS ONE SPELLED OUT
020360*    TWICE.
020370     ADD cte-01 TO ws-mv-table-cnt
020380*    APPENDED AT THE END OF THE ID TABLE, NEVER INSERTED IN THE
020390*    MIDDLE - ID ORDER ON THE PRIMARY TABLE IS ALWAYS INSERTION
020400*    ORDER, NEVER RE-SORTED.
020410     SET idx-mv-table TO ws-mv-table-cnt
020420*
020430*    ALL EIGHT FIELDS BELOW MIRROR WS-WORK-MOVIE FIELD FOR
020440*    FIELD, IN THE SAME ORDER - KEPT THAT WAY DELIBERATELY SO
020450*    A DIFF BETWEEN THE TWO GROUPS IS EASY TO SPOT.
020460     MOVE ws-wm-id             TO ws-mt-id (idx-mv-table)
020470     MOVE ws-wm-name           TO ws-mt-name (idx-mv-table)
020480     MOVE ws-wm-coord-x        TO ws-mt-coord-x (idx-mv-table)
020490     MOVE ws-wm-coord-y        TO ws-mt-coord-y (idx-mv-table)
020500     MOVE ws-wm-oscars-count   TO ws-mt-oscars-count
020510                                             (idx-mv-table)
020520     MOVE ws-wm-genre          TO ws-mt-genre (idx-mv-table)
020530     MOVE ws-wm-mpaa-rating    TO ws-mt-mpaa-rating
020540                                             (idx-mv-table)
020550     MOVE ws-wm-creation-date  TO ws-mt-creation-date
020560                                             (idx-mv-table)
020570     MOVE ws-wm-director       TO ws-mt-director (idx-mv-table)
020580*
020590     PERFORM 110200-start-build-name-index
020600        THRU 110200-finish-build-name-index.
020610 285000-finish-append-to-tables.
020620     EXIT.
020630*
020640***************************************************************
020650*    RE-SORT THE NAME INDEX AFTER PLACING ONE NEW ENTRY AT
020660*    WS-SUB-1 - A PLAIN EXCHANGE SORT PASS, FINE FOR A TABLE
020670*    THIS SIZE (SEE CAT-0101).
020680***************************************************************
020690 284000-start-resort-name-index.
020700*    ONLY THE ONE JUST-PLACED ENTRY AT WS-SUB-1 IS OUT OF
020710*    ORDER COMING IN - THE REST OF THE INDEX IS ALREADY SORTED,
020720*    SO AN INSERTION-SORT BUBBLE IS ALL THAT IS NEEDED.
020730*    IF WS-SUB-1 IS 1 (THE FIRST ROW EVER PLACED) THERE IS
020740*    NOTHING TO COMPARE AGAINST, SO THE BUBBLE IS SKIPPED
020750*    OUTRIGHT.
020760     MOVE SPACE TO ws-cmp-result
020770     IF ws-sub-1 EQUAL cte-01
020780         GO TO 284000-finish-resort-name-index
020790     END-IF
020800*
020810     PERFORM 284100-start-bubble-one-pass
020820        THRU 284100-finish-bubble-one-pass
020830       VARYING ws-sub-2 FROM ws-sub-1 BY -1
020840         UNTIL ws-sub-2 LESS cte-01
020850            OR sw-cmp-less
020860            OR sw-cmp-equal.
020870 284000-finish-resort-name-index.
020880     EXIT.
020890*
020900 284100-start-bubble-one-pass.
020910*    A TRUE ONE-PASS BUBBLE, NOT A FULL BUBBLE SORT - IT
020920*    STOPS THE MOMENT THE NEW ENTRY FINDS ITS CORRECT SLOT.
020930     IF ws-sub-2 LESS cte-01
020940         GO TO 284100-finish-bubble-one-pass
020950     END-IF
020960*
020970     MOVE ws-ni-name (ws-sub-2) TO ws-cmp-name-1
020980     MOVE ws-ni-name (ws-sub-1) TO ws-cmp-name-2
020990*
021000     IF ws-sub-2 EQUAL ws-sub-1
021010         GO TO 284100-finish-bubble-one-pass
021020     END-IF
021030*
021040     PERFORM 283000-start-compare-names
021050        THRU 283000-finish-compare-names
021060*
021070     IF sw-cmp-greater
021080         PERFORM 284200-start-swap-index-entries
021090            THRU 284200-finish-swap-index-entries
021100     END-IF.
021110 284100-finish-bubble-one-pass.
021120     EXIT.
021130*
021140 284200-start-swap-index-entries.
021150*    SWAP USES WS-SS-WINDOW AS SCRATCH RATHER THAN A
021160*    DEDICATED TEMP FIELD - BORROWED FROM THE SUBSTRING-TEST
021170*    WORKING STORAGE SINCE THE TWO NEVER RUN AT THE SAME TIME.
021180     MOVE ws-ni-name (ws-sub-2) TO ws-ss-window (1:40)
021190     MOVE ws-ni-sub  (ws-sub-2) TO ws-swap-sub-temp
021200*
021210     MOVE ws-ni-name (ws-sub-2 + cte-01) TO ws-ni-name (ws-sub-2)
021220     MOVE ws-ni-sub  (ws-sub-2 + cte-01) TO ws-ni-sub  (ws-sub-2)
021230*
021240     MOVE ws-ss-window (1:40) TO ws-ni-name (ws-sub-2 + cte-01)
021250     MOVE ws-swap-sub-temp    TO ws-ni-sub  (ws-sub-2 + cte-01).
021260 284200-finish-swap-index-entries.
021270     EXIT.
021280*
021290***************************************************************
021300*    286000/286100/286110 ARE THE ONLY PARAGRAPHS THAT SHRINK
021310*    THE PRIMARY TABLE - NOTHING ELSE IN THIS PROGRAM REMOVES
021320*    A ROW.
021330*    DELETE-FROM-TABLE. REMOVE THE ENTRY AT WS-FOUND-SUB,
021340*    CLOSE THE GAP, SHRINK THE TABLE, REBUILD THE NAME INDEX.
021350***************************************************************
021360 286000-start-delete-from-table.
021370*    DELETE-FROM-TABLE IS THE SINGLE-ROW CASE - REMOVE CALLS
021380*    THIS; THE REMOVE-LOWER FAMILY CALLS DELETE-AT-SUB
021390*    DIRECTLY INSTEAD, REPEATEDLY, WITHOUT THIS WRAPPER.
021400     MOVE ws-found-sub TO ws-sub-1
021410*    THE NAME INDEX IS NOT PATCHED IN PLACE AFTER A SINGLE
021420*    DELETE - IT IS CHEAPER AND SAFER TO REBUILD IT WHOLESALE
021430*    THAN TO TRY TO REMOVE ONE ENTRY AND RE-BALANCE IT.
021440     PERFORM 286100-start-delete-at-sub
021450        THRU 286100-finish-delete-at-sub
021460*
021470     PERFORM 110200-start-build-name-index
021480        THRU 110200-finish-build-name-index.
021490 286000-finish-delete-from-table.
021500     EXIT.
021510*
021520***************************************************************
021530*    SHIFT-ONE-ROW COPIES EVERY FIELD OF THE ROW ABOVE DOWN
021540*    ONE SLOT - THE SAME EIGHT FIELDS EVERY OTHER COPY
021550*    PARAGRAPH IN THIS PROGRAM TOUCHES, IN THE SAME ORDER.
021560*    DELETE-AT-SUB. CLOSE THE GAP AT WS-SUB-1 AND SHRINK THE
021570*    TABLE BY ONE. CALLED REPEATEDLY BY THE REMOVE-LOWER FAMILY
021580*    WITHOUT AN INTERVENING INDEX REBUILD, FOR SPEED.
021590***************************************************************
021600 286100-start-delete-at-sub.
021610*    SHRINKING THE COUNT IS THE LAST STEP, AFTER EVERY ROW
021620*    BELOW THE DELETED ONE HAS BEEN SHIFTED UP BY ONE.
021630     IF ws-sub-1 GREATER OR EQUAL ws-mv-table-cnt
021640*    CALLED REPEATEDLY BY REMOVE-LOWER/REMOVE-LOWER-KEY WITHOUT
021650*    AN INTERVENING INDEX REBUILD - THE CALLER REBUILDS ONCE,
021660*    AFTER THE WHOLE BACKWARD PASS, NOT AFTER EACH DELETE.
021670         GO TO 286100-shrink-table
021680     END-IF
021690*
021700     PERFORM 286110-start-shift-one-row
021710        THRU 286110-finish-shift-one-row
021720       VARYING ws-sub-2 FROM ws-sub-1 BY cte-01
021730         UNTIL ws-sub-2 GREATER OR EQUAL ws-mv-table-cnt
021740 286100-shrink-table.
021750     SUBTRACT cte-01 FROM ws-mv-table-cnt.
021760 286100-finish-delete-at-sub.
021770     EXIT.
021780*
021790 286110-start-shift-one-row.
021800     MOVE ws-mt-id (ws-sub-2 + cte-01)
021810       TO ws-mt-id (ws-sub-2)
021820     MOVE ws-mt-name (ws-sub-2 + cte-01)
021830       TO ws-mt-name (ws-sub-2)
021840     MOVE ws-mt-coord-x (ws-sub-2 + cte-01)
021850       TO ws-mt-coord-x (ws-sub-2)
021860     MOVE ws-mt-coord-y (ws-sub-2 + cte-01)
021870       TO ws-mt-coord-y (ws-sub-2)
021880     MOVE ws-mt-oscars-count (ws-sub-2 + cte-01)
021890       TO ws-mt-oscars-count (ws-sub-2)
021900     MOVE ws-mt-genre (ws-sub-2 + cte-01)
021910       TO ws-mt-genre (ws-sub-2)
021920     MOVE ws-mt-mpaa-rating (ws-sub-2 + cte-01)
021930       TO ws-mt-mpaa-rating (ws-sub-2)
021940     MOVE ws-mt-creation-date (ws-sub-2 + cte-01)
021950       TO ws-mt-creation-date (ws-sub-2)
021960     MOVE ws-mt-director (ws-sub-2 + cte-01)
021970       TO ws-mt-director (ws-sub-2).
021980 286110-finish-shift-one-row.
021990     EXIT.
022000*
022010***************************************************************
022020*    THE REWRITE HAPPENS AT MOST ONCE PER COMMAND RECORD,
022030*    NO MATTER HOW MANY ROWS THE COMMAND TOUCHED - SEE THE
022040*    SINGLE SAVE-REQUIRED TEST IN DISPATCH-COMMAND.
022050*    SAVE-TO-STORE. REWRITE THE WHOLE FILE IN CURRENT ID-
022060*    290000/290100 ARE THE ONLY PARAGRAPHS THAT OPEN THE
022070*    STORE FILE FOR OUTPUT - EVERY OTHER REFERENCE TO IT IS
022080*    READ-ONLY, DURING THE LOAD PASS.
022090*    INSERTION ORDER. CAT-0260.
022100***************************************************************
022110 290000-start-save-store.
022120*    CAT-0260 - THE WHOLE STORE IS REWRITTEN FRESH IN CURRENT
022130*    ID-INSERTION ORDER ON EVERY SUCCESSFUL CHANGE, RATHER THAN
022140*    PATCHED RECORD-BY-RECORD, TO MATCH WHAT THE ON-LINE SIDE
022150*    NOW EXPECTS TO READ BACK.
022160*    OUTPUT MODE TRUNCATES AND REWRITES FROM SCRATCH - THERE
022170*    IS NO PARTIAL-FILE APPEND ON A LINE SEQUENTIAL DATASET.
022180     OPEN OUTPUT movie-store-file
022190*
022200     IF ws-mv-table-cnt GREATER cte-00
022210         PERFORM 290100-start-write-one-record
022220            THRU 290100-finish-write-one-record
022230           VARYING idx-mv-table FROM cte-01 BY cte-01
022240             UNTIL idx-mv-table GREATER ws-mv-table-cnt
022250     END-IF
022260*
022270     CLOSE movie-store-file.
022280 290000-finish-save-store.
022290     EXIT.
022300*
022310 290100-start-write-one-record.
022320*    WRITE-ONE-RECORD IS THE MIRROR IMAGE OF 110100-START-
022330*    LOAD-ONE-RECORD - WHAT WAS MOVED IN OFF THE STORE AT
022340*    LOAD TIME IS MOVED BACK OUT HERE, FIELD FOR FIELD.
022350     MOVE ws-mt-id (idx-mv-table)    TO f-ms-id
022360     MOVE ws-mt-name (idx-mv-table)  TO f-ms-name
022370     MOVE ws-mt-coord-x (idx-mv-table) TO f-ms-coord-x
022380     MOVE ws-mt-coord-y (idx-mv-table) TO f-ms-coord-y
022390     MOVE ws-mt-oscars-count (idx-mv-table)
022400       TO f-ms-oscars-count
022410     MOVE ws-mt-genre (idx-mv-table) TO f-ms-genre
022420     MOVE ws-mt-mpaa-rating (idx-mv-table) TO f-ms-mpaa-rating
022430     MOVE ws-mt-creation-date (idx-mv-table) TO f-ms-creation-date
022440     MOVE ws-mt-director (idx-mv-table) TO f-ms-director
022450*
022460     WRITE f-movie-store-rec.
022470 290100-finish-write-one-record.
022480     EXIT.
022490*
022500***************************************************************
022510*    THE CLOSING BOX BELOW IS WHAT THE OPERATOR SEES ON THE
022520*    CONSOLE AT THE END OF EVERY RUN - KEPT DELIBERATELY
022530*    PLAIN SO IT NEVER SCROLLS OFF A 24-LINE SCREEN.
022540*    CLOSE UP, SHOW THE RUN TOTALS.
022550*    300000 IS PERFORMED EXACTLY ONCE, FROM MAIN-PARAGRAPH,
022560*    AFTER THE COMMAND LOOP HAS EXHAUSTED THE TAPE.
022570***************************************************************
022580 300000-start-end-program.
022590*    CLOSES THE COMMAND AND RESULT FILES ONLY - THE STORE
022600*    FILE WAS ALREADY CLOSED, EITHER BY THE LOAD PASS OR BY
022610*    THE LAST SAVE-STORE OF THE RUN.
022620     CLOSE movie-cmd-file
022630     CLOSE movie-rslt-file
022640*
022650     DISPLAY SPACE
022660     DISPLAY "+----------------------------------------+"
022670     DISPLAY "|      MOVCOLDB RUN COMPLETE.            |"
022680     DISPLAY "+----------------------------------------+"
022690     DISPLAY "| " banner-char " TITLES ON FILE AT CLOSE : ["
022700             ws-mv-table-cnt "]."
022710     DISPLAY "| " banner-char " HIGHEST ID ON FILE      : ["
022720             ws-mv-table-max-id "]."
022730     DISPLAY "+----------------------------------------+"
022740     DISPLAY SPACE.
022750 300000-finish-end-program.
022760     EXIT.
022770*
022780 END PROGRAM MovColDb.
